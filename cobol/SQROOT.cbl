000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300 PROGRAM-ID.  SQROOT.
000400 AUTHOR. RUTH T. WALLACH.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/02/97.
000700 DATE-COMPILED. 06/02/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*COMPUTES A SQUARE ROOT BY NEWTON'S METHOD FOR THE STATISTICS
001100*STEP'S STANDARD-DEVIATION-BASED REGULARITY SCORE.  THIS SHOP'S
001200*BATCH COMPILE OPTIONS DO NOT SUPPORT THE SQRT INTRINSIC, SO THE
001300*ITERATION IS DONE BY HAND.  A ZERO OR NEGATIVE OPERAND RETURNS
001400*A ZERO RESULT RATHER THAN ABENDING - REGULARITY SCORING TREATS
001500*A SINGLE-CYCLE USER (VARIANCE ALWAYS ZERO) AS A VALID CASE.
001600*
001700*06/02/97  RTW  ORIGINAL
001800*11/09/98  JS   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO
001900*              CHANGE
002000*10/07/02  DQ   TICKET CYC-1390 - TIGHTENED WS-TOLERANCE FROM
002100*              .01 TO .0001 SO THE REGULARITY SCORE ROUNDS
002200*              CORRECTLY TO TWO DECIMALS AT THE SMALL END
002300****************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 SPECIAL-NAMES.  C01 IS TOP-OF-FORM
002900     UPSI-0 ON STATUS IS SQROOT-TRACE-SW.
003000 INPUT-OUTPUT SECTION.
003100*
003200 DATA DIVISION.
003300 FILE SECTION.
003400*
003500 WORKING-STORAGE SECTION.
003600 01  WS-SWITCHES.
003700     05  WS-CONVERGED-SW         PIC X(1)      VALUE "N".
003800         88  WS-IS-CONVERGED     VALUE "Y".
003900     05  FILLER                  PIC X(1).
004000*
004100 01  WS-ITER-WORK.
004200     05  WS-ITER-CT              PIC S9(4)     COMP.
004300     05  WS-GUESS                PIC S9(9)V9999 COMP-3.
004400     05  WS-GUESS-X REDEFINES WS-GUESS
004500                                 PIC X(7).
004600     05  WS-LAST-GUESS           PIC S9(9)V9999 COMP-3.
004700     05  WS-DIFF                 PIC S9(9)V9999 COMP-3.
004800     05  WS-TOLERANCE            PIC S9(1)V9999 COMP-3
004900                                 VALUE .0001.
005000     05  FILLER                  PIC X(1).
005100*
005200 LINKAGE SECTION.
005300 01  SQRT-INPUT                  PIC S9(7)V99  COMP-3.
005400 01  SQRT-INPUT-R REDEFINES SQRT-INPUT.
005500     05  FILLER                  PIC X(5).
005600     05  SQRT-INPUT-LOW-BYTE     PIC X(1).
005700*
005800 01  SQRT-RESULT                 PIC S9(5)V9999 COMP-3.
005900 01  SQRT-RESULT-R REDEFINES SQRT-RESULT.
006000     05  FILLER                  PIC X(3).
006100     05  SQRT-RESULT-LOW-BYTE    PIC X(1).
006200*
006300 PROCEDURE DIVISION USING SQRT-INPUT, SQRT-RESULT.
006400*
006500 000-MAIN-CONTROL.
006600     IF SQRT-INPUT NOT > ZERO
006700         MOVE ZERO TO SQRT-RESULT
006800         GOBACK.
006900     COMPUTE WS-GUESS = SQRT-INPUT / 2.
007000     IF WS-GUESS = ZERO
007100         MOVE 1 TO WS-GUESS.
007200     MOVE "N" TO WS-CONVERGED-SW.
007300     MOVE 0 TO WS-ITER-CT.
007400     PERFORM 100-NEWTON-STEP THRU 100-EXIT
007500         UNTIL WS-IS-CONVERGED OR WS-ITER-CT > 50.
007600     MOVE WS-GUESS TO SQRT-RESULT.
007700     GOBACK.
007800*
007900 100-NEWTON-STEP.
008000     ADD 1 TO WS-ITER-CT.
008100     MOVE WS-GUESS TO WS-LAST-GUESS.
008200     COMPUTE WS-GUESS ROUNDED =
008300         (WS-GUESS + (SQRT-INPUT / WS-GUESS)) / 2.
008400     COMPUTE WS-DIFF = WS-GUESS - WS-LAST-GUESS.
008500     IF WS-DIFF < ZERO
008600         COMPUTE WS-DIFF = ZERO - WS-DIFF.
008700     IF WS-DIFF < WS-TOLERANCE
008800         MOVE "Y" TO WS-CONVERGED-SW.
008900     IF SQROOT-TRACE-SW
009000         DISPLAY "SQROOT ITER " WS-ITER-CT
009100             " GUESS-X " WS-GUESS-X.
009200 100-EXIT.
009300     EXIT.
