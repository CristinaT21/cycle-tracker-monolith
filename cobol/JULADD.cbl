000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300 PROGRAM-ID.  JULADD.
000400 AUTHOR. RUTH T. WALLACH.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/19/97.
000700 DATE-COMPILED. 05/19/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*ADDS A SIGNED DAY OFFSET TO A DAY-COUNT NUMBER PRODUCED BY
001100*JULCNV AND RETURNS THE RESULT AS A CCYYMMDD GREGORIAN DATE.
001200*USED BY THE CYCLE-PROJECTION STEP TO ROLL A CYCLE-START DATE
001300*FORWARD BY THE USER'S AVERAGE CYCLE LENGTH, AND TO ROLL A
001400*FERTILE WINDOW OUT AROUND A PROJECTED OVULATION DAY.
001500*
001600*05/19/97  RTW  ORIGINAL
001700*11/09/98  JS   Y2K REVIEW - YEAR SEARCH RANGE HAS NO CENTURY
001800*              ASSUMPTIONS, WORKS THE SAME EITHER SIDE OF 2000.
001900*              NO CHANGE
002000*04/22/03  DQ   TICKET CYC-1145 - ADDED WS-ITER-CT RUNAWAY GUARD
002100*              AFTER THE ABEND ON THE BAD PRODUCTION DATE ON
002200*              04/18/03 - SEE JULCNV FOR THE MATCHING CHANGE
002300****************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000*
003100 DATA DIVISION.
003200 FILE SECTION.
003300*
003400 WORKING-STORAGE SECTION.
003500 01  WS-SWITCHES.
003600     05  WS-LEAP-YEAR-SW         PIC X(1)      VALUE "N".
003700         88  WS-IS-LEAP-YEAR     VALUE "Y".
003800     05  WS-MONTH-FOUND-SW       PIC X(1)      VALUE "N".
003900         88  WS-MONTH-IS-FOUND   VALUE "Y".
004000     05  FILLER                  PIC X(1).
004100*
004200 01  WS-CENTURY-WORK             PIC 9(8).
004300 01  WS-CENTURY-WORK-R REDEFINES WS-CENTURY-WORK.
004400     05  WS-CENT-CCYY            PIC 9(4).
004500     05  WS-CENT-YY-OF-CENT      PIC 9(2).
004600     05  WS-CENT-CC              PIC 9(2).
004700*
004800 01  WS-WORK-COUNTERS.
004900     05  WS-SUB                  PIC S9(4)     COMP.
005000     05  WS-ITER-CT              PIC S9(4)     COMP.
005100     05  WS-CENT-REM             PIC S9(4)     COMP.
005200     05  WS-CENT-QUOT            PIC S9(4)     COMP.
005300     05  WS-YR-LESS-1            PIC S9(8)     COMP.
005400     05  WS-YR-DIV4              PIC S9(8)     COMP.
005500     05  WS-YR-DIV100            PIC S9(8)     COMP.
005600     05  WS-YR-DIV400            PIC S9(8)     COMP.
005700     05  WS-YEAR-TRY             PIC S9(6)     COMP.
005800     05  WS-YEAR-SAVE            PIC S9(6)     COMP.
005900     05  WS-JAN1-DAYNUM          PIC S9(8)     COMP.
006000     05  WS-NEXT-JAN1-DAYNUM     PIC S9(8)     COMP.
006100     05  WS-TARGET-DAY-NUM       PIC S9(8)     COMP.
006200     05  WS-DAY-OF-YEAR          PIC S9(8)     COMP.
006300     05  WS-MONTH-FOUND          PIC S9(4)     COMP.
006400     05  FILLER                  PIC X(1).
006500*
006600 01  WS-DAYS-BEFORE-MONTH.
006700     05  FILLER  PIC S9(3) COMP  VALUE +0.
006800     05  FILLER  PIC S9(3) COMP  VALUE +31.
006900     05  FILLER  PIC S9(3) COMP  VALUE +59.
007000     05  FILLER  PIC S9(3) COMP  VALUE +90.
007100     05  FILLER  PIC S9(3) COMP  VALUE +120.
007200     05  FILLER  PIC S9(3) COMP  VALUE +151.
007300     05  FILLER  PIC S9(3) COMP  VALUE +181.
007400     05  FILLER  PIC S9(3) COMP  VALUE +212.
007500     05  FILLER  PIC S9(3) COMP  VALUE +243.
007600     05  FILLER  PIC S9(3) COMP  VALUE +273.
007700     05  FILLER  PIC S9(3) COMP  VALUE +304.
007800     05  FILLER  PIC S9(3) COMP  VALUE +334.
007900     05  FILLER  PIC S9(3) COMP  VALUE +365.
008000 01  WS-DAYS-BEFORE-MONTH-R REDEFINES WS-DAYS-BEFORE-MONTH.
008100     05  WS-DBM-TAB              PIC S9(3) COMP OCCURS 13 TIMES.
008200*
008300 01  WS-DBM-WORK-TABLE.
008400     05  WS-DBM-WORK             PIC S9(3) COMP OCCURS 13 TIMES.
008500*
008600 LINKAGE SECTION.
008700 01  JULIAN-DAY-NUM               PIC S9(8) COMP.
008800 01  DAY-OFFSET                   PIC S9(5) COMP.
008900*
009000 01  GREG-DATE-OUT                PIC 9(8).
009100 01  GREG-DATE-OUT-R REDEFINES GREG-DATE-OUT.
009200     05  GDO-CCYY                PIC 9(4).
009300     05  GDO-MM                  PIC 9(2).
009400     05  GDO-DD                  PIC 9(2).
009500*
009600 PROCEDURE DIVISION USING JULIAN-DAY-NUM, DAY-OFFSET,
009700     GREG-DATE-OUT.
009800*
009900 000-MAIN-CONTROL.
010000     COMPUTE WS-TARGET-DAY-NUM = JULIAN-DAY-NUM + DAY-OFFSET.
010100     PERFORM 100-FIND-YEAR THRU 100-EXIT.
010200     PERFORM 150-TEST-LEAP-YEAR THRU 150-EXIT.
010300     PERFORM 250-BUILD-MONTH-TABLE THRU 250-EXIT
010400         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 13.
010500     COMPUTE WS-DAY-OF-YEAR =
010600         WS-TARGET-DAY-NUM - WS-JAN1-DAYNUM + 1.
010700     MOVE "N" TO WS-MONTH-FOUND-SW.
010800     PERFORM 350-FIND-MONTH THRU 350-EXIT
010900         VARYING WS-SUB FROM 1 BY 1
011000         UNTIL WS-SUB > 12 OR WS-MONTH-IS-FOUND.
011100     MOVE WS-YEAR-TRY TO GDO-CCYY.
011200     MOVE WS-MONTH-FOUND TO GDO-MM.
011300     COMPUTE GDO-DD =
011400         WS-DAY-OF-YEAR - WS-DBM-WORK (WS-MONTH-FOUND).
011500     GOBACK.
011600*
011700 100-FIND-YEAR.
011800     DIVIDE WS-TARGET-DAY-NUM BY 365 GIVING WS-YEAR-TRY.
011900     ADD 1 TO WS-YEAR-TRY.
012000     MOVE 0 TO WS-ITER-CT.
012100 100-ADJUST-LOOP.
012200     ADD 1 TO WS-ITER-CT.
012300     IF WS-ITER-CT > 400
012400         GO TO 100-EXIT.
012500     PERFORM 200-CALC-JAN1-FOR-TRY THRU 200-EXIT.
012600     IF WS-JAN1-DAYNUM > WS-TARGET-DAY-NUM
012700         SUBTRACT 1 FROM WS-YEAR-TRY
012800         GO TO 100-ADJUST-LOOP.
012900     MOVE WS-YEAR-TRY TO WS-YEAR-SAVE.
013000     ADD 1 TO WS-YEAR-TRY.
013100     PERFORM 200-CALC-JAN1-FOR-TRY THRU 200-EXIT.
013200     MOVE WS-JAN1-DAYNUM TO WS-NEXT-JAN1-DAYNUM.
013300     MOVE WS-YEAR-SAVE TO WS-YEAR-TRY.
013400     IF WS-NEXT-JAN1-DAYNUM NOT > WS-TARGET-DAY-NUM
013500         ADD 1 TO WS-YEAR-TRY
013600         GO TO 100-ADJUST-LOOP.
013700     PERFORM 200-CALC-JAN1-FOR-TRY THRU 200-EXIT.
013800 100-EXIT.
013900     EXIT.
014000*
014100 150-TEST-LEAP-YEAR.
014200     MOVE WS-YEAR-TRY TO WS-CENT-CCYY.
014300     MOVE "N" TO WS-LEAP-YEAR-SW.
014400     DIVIDE WS-CENT-CCYY BY 4 GIVING WS-CENT-QUOT
014500         REMAINDER WS-CENT-REM.
014600     IF WS-CENT-REM NOT = ZERO
014700         GO TO 150-EXIT.
014800     DIVIDE WS-CENT-CCYY BY 100 GIVING WS-CENT-QUOT
014900         REMAINDER WS-CENT-REM.
015000     IF WS-CENT-REM NOT = ZERO
015100         MOVE "Y" TO WS-LEAP-YEAR-SW
015200         GO TO 150-EXIT.
015300     DIVIDE WS-CENT-CCYY BY 400 GIVING WS-CENT-QUOT
015400         REMAINDER WS-CENT-REM.
015500     IF WS-CENT-REM = ZERO
015600         MOVE "Y" TO WS-LEAP-YEAR-SW.
015700 150-EXIT.
015800     EXIT.
015900*
016000 200-CALC-JAN1-FOR-TRY.
016100     COMPUTE WS-YR-LESS-1 = WS-YEAR-TRY - 1.
016200     DIVIDE WS-YR-LESS-1 BY 4 GIVING WS-YR-DIV4.
016300     DIVIDE WS-YR-LESS-1 BY 100 GIVING WS-YR-DIV100.
016400     DIVIDE WS-YR-LESS-1 BY 400 GIVING WS-YR-DIV400.
016500     COMPUTE WS-JAN1-DAYNUM =
016600         (WS-YR-LESS-1 * 365) + WS-YR-DIV4 - WS-YR-DIV100
016700         + WS-YR-DIV400 + 1.
016800 200-EXIT.
016900     EXIT.
017000*
017100 250-BUILD-MONTH-TABLE.
017200     MOVE WS-DBM-TAB (WS-SUB) TO WS-DBM-WORK (WS-SUB).
017300     IF WS-IS-LEAP-YEAR AND WS-SUB > 2
017400         ADD 1 TO WS-DBM-WORK (WS-SUB).
017500 250-EXIT.
017600     EXIT.
017700*
017800 350-FIND-MONTH.
017900     IF WS-DAY-OF-YEAR > WS-DBM-WORK (WS-SUB)
018000       AND WS-DAY-OF-YEAR <= WS-DBM-WORK (WS-SUB + 1)
018100         MOVE WS-SUB TO WS-MONTH-FOUND
018200         MOVE "Y" TO WS-MONTH-FOUND-SW.
018300 350-EXIT.
018400     EXIT.
