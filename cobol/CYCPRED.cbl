000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CYCPRED.
000300 AUTHOR. RUTH T. WALLACH.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/08/95.
000600 DATE-COMPILED. 07/08/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900****************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PROJECTS EACH USER'S NEXT MENSTRUAL
001300*          CYCLE FROM HER HISTORY OF PAST CYCLES.
001400*
001500*          IT READS ONE RECORD FOR EVERY TRACKED CYCLE, SORTED
001600*          BY USER-ID AND THEN BY START-DATE, AND CONTROL-BREAKS
001700*          ON USER-ID.  A USER WITH FEWER THAN THE SHOP MINIMUM
001800*          OF TRACKED CYCLES IS SKIPPED - NOT ENOUGH HISTORY TO
001900*          PROJECT FROM.
002000*
002100*          THE AVERAGE-BASED ALGORITHM AND THE CONFIDENCE SCORE
002200*          FORMULA ARE OWNED BY THE ANALYTICS PROJECT - SEE THE
002300*          CHANGE LOG BELOW FOR WHERE THEY CAME FROM.
002400*
002500****************************************************************
002600*
002700*         INPUT FILE              -   CYCLES (SORTED)
002800*
002900*         OUTPUT FILE PRODUCED    -   PREDOUT
003000*
003100*         DUMP FILE               -   SYSOUT
003200*
003300****************************************************************
003400*07/08/95  RTW  ORIGINAL
003500*02/18/97  RTW  ADDED BASED-ON-COUNT TO THE OUTPUT RECORD FOR THE
003600*              STATS PROJECT - SEE CYCSTAT
003700*11/12/98  JS   Y2K REVIEW - ALL DATES ON CYCLES/PREDOUT ARE
003800*              ALREADY FULL 8-DIGIT CCYYMMDD, JULCNV/JULADD
003900*              CARRY NO CENTURY WINDOW.  NO CHANGE
004000*04/09/03  DQ   TICKET CYC-1140 - MINIMUM-CYCLES-TO-PREDICT WAS
004100*              HARD-CODED AT 2, RAISED TO 3 PER ANALYTICS REVIEW
004200*08/15/04  DQ   TICKET CYC-1503 - WS-CYCLE-TABLE WIDENED FROM 100
004300*              TO 200 ENTRIES - HEAVY TRACKERS WERE OVERFLOWING
004400*              THE TABLE ON THE OLD LIMIT
004500****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.  C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS CYCPRED-TRACE-SW.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500     ASSIGN TO UT-S-SYSOUT
005600       ORGANIZATION IS SEQUENTIAL.
005700*
005800     SELECT CYCLES-FILE
005900     ASSIGN TO UT-S-CYCLES
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS IFCODE.
006200*
006300     SELECT PREDOUT-FILE
006400     ASSIGN TO UT-S-PREDOUT
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700*
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC  PIC X(130).
007700*
007800****** SORTED CYCLE HISTORY - ONE RECORD PER TRACKED CYCLE
007900 FD  CYCLES-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 27 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS CYCLES-FILE-REC.
008500 01  CYCLES-FILE-REC  PIC X(27).
008600*
008700****** ONE PREDICTION RECORD WRITTEN PER USER WITH ENOUGH HISTORY
008800 FD  PREDOUT-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 71 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS PREDOUT-FILE-REC.
009400 01  PREDOUT-FILE-REC  PIC X(71).
009500*
009600 WORKING-STORAGE SECTION.
009700*
009800 01  FILE-STATUS-CODES.
009900     05  IFCODE                  PIC X(2).
010000         88 CODE-READ     VALUE SPACES.
010100         88 NO-MORE-DATA  VALUE "10".
010200     05  OFCODE                  PIC X(2).
010300         88 CODE-WRITE    VALUE SPACES.
010400     05  FILLER                  PIC X(1).
010500*
010600 COPY CYCLREC.
010700 COPY PREDREC.
010800 COPY ABENDREC.
010900*
011000 01  FLAGS-AND-SWITCHES.
011100     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
011200         88 NO-MORE-CYCLES  VALUE "N".
011300     05 END-OF-GROUP-SW          PIC X(01) VALUE "N".
011400         88 END-OF-USER-GROUP VALUE "Y".
011500     05 FILLER                   PIC X(01).
011600*
011700 01  MISC-WS-FLDS.
011800     05 MINIMUM-CYCLES-TO-PRED   PIC 9(2)  VALUE 3.
011900     05 DEFAULT-PERIOD-LENGTH    PIC 9(2)  VALUE 28.
012000     05 WS-SAVE-USER-ID          PIC 9(6)  VALUE ZERO.
012100     05 FILLER                   PIC X(01).
012200*
012300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012400     05 USERS-READ               PIC 9(7) COMP.
012500     05 USERS-PREDICTED          PIC 9(7) COMP.
012600     05 USERS-SKIPPED            PIC 9(7) COMP.
012700     05 WS-CYC-COUNT             PIC S9(4) COMP.
012800     05 WS-SAMPLE-COUNT          PIC S9(4) COMP.
012900     05 WS-SUM-SAMPLES           PIC S9(8) COMP.
013000     05 WS-SUM-PERIOD            PIC S9(6) COMP.
013100     05 WS-PERIOD-CT             PIC S9(4) COMP.
013200     05 WS-TRUNC-CYCLE-LEN       PIC S9(3) COMP.
013300     05 WS-AVG-PERIOD-LEN        PIC S9(3) COMP.
013400     05 WS-OFFSET-START          PIC S9(5) COMP.
013500     05 WS-OFFSET-END            PIC S9(5) COMP.
013600     05 WS-OFFSET-OVULATION      PIC S9(5) COMP.
013700     05 WS-OFFSET-FERTILE-STR    PIC S9(5) COMP.
013800     05 WS-OFFSET-FERTILE-END    PIC S9(5) COMP.
013900     05 FILLER                   PIC X(01).
014000*
014100 77  WS-SMP-IDX                  PIC S9(4) COMP.
014200*
014300 01  WS-CALC-FIELDS.
014400     05 WS-MEAN-CYCLE-LEN        PIC S9(3)V9999 COMP-3.
014500     05 WS-VAR-SUM                PIC S9(9)V9999 COMP-3.
014600     05 WS-VARIANCE               PIC S9(7)V9999 COMP-3.
014700     05 WS-SAMPLE-DIFF            PIC S9(5)V9999 COMP-3.
014800     05 WS-SAMPLE-DIFF-SQ         PIC S9(9)V9999 COMP-3.
014900     05 WS-CONF-CALC              PIC S9(1)V9999 COMP-3.
015000     05 FILLER                    PIC X(01).
015100*
015200 01  WS-CYCLE-TABLE.
015300     05  WS-CYC-ENTRY OCCURS 200 TIMES INDEXED BY WS-TAB-IDX.
015400         10  WS-CYC-START-DATE   PIC 9(8).
015500         10  WS-CYC-JULIAN       PIC S9(8) COMP.
015600         10  WS-CYC-PERIOD-LEN   PIC 9(2).
015700     05  FILLER                  PIC X(1).
015800*
015900 01  WS-SAMPLE-TABLE.
016000     05  WS-SAMPLE OCCURS 200 TIMES PIC S9(5) COMP.
016100     05  FILLER                  PIC X(01).
016200*
016300 01  WS-CALL-AREAS.
016400     05  WS-JULCNV-DATE          PIC 9(8).
016500     05  WS-JULCNV-RESULT        PIC S9(8) COMP.
016600     05  WS-JULADD-JULIAN        PIC S9(8) COMP.
016700     05  WS-JULADD-OFFSET        PIC S9(5) COMP.
016800     05  WS-JULADD-RESULT        PIC 9(8).
016900     05  WS-JULADD-RESULT-X REDEFINES WS-JULADD-RESULT
017000                                 PIC X(8).
017100     05  WS-SQROOT-INPUT         PIC S9(7)V99 COMP-3.
017200     05  WS-SQROOT-RESULT        PIC S9(5)V9999 COMP-3.
017300     05  FILLER                  PIC X(01).
017400*
017500 PROCEDURE DIVISION.
017600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017700     PERFORM 100-MAINLINE THRU 100-EXIT
017800             UNTIL NO-MORE-CYCLES.
017900     PERFORM 999-CLEANUP THRU 999-EXIT.
018000     GOBACK.
018100*
018200 000-HOUSEKEEPING.
018300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018400     DISPLAY "******** BEGIN JOB CYCPRED ********".
018500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
018600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018700     PERFORM 900-READ-CYCLES THRU 900-EXIT.
018800     IF NO-MORE-CYCLES
018900         MOVE "EMPTY CYCLES FILE" TO ABEND-REASON
019000         GO TO 1000-ABEND-RTN.
019100 000-EXIT.
019200     EXIT.
019300*
019400 100-MAINLINE.
019500     MOVE "100-MAINLINE" TO PARA-NAME.
019600     ADD 1 TO USERS-READ.
019700     MOVE CY-USER-ID TO WS-SAVE-USER-ID.
019800     PERFORM 200-LOAD-USER-CYCLES THRU 200-EXIT.
019900     IF WS-CYC-COUNT < MINIMUM-CYCLES-TO-PRED
020000         ADD 1 TO USERS-SKIPPED
020100         DISPLAY "INSUFFICIENT DATA - USER " WS-SAVE-USER-ID
020200     ELSE
020300         PERFORM 300-COMPUTE-SAMPLES THRU 300-EXIT
020400         PERFORM 350-COMPUTE-AVERAGES THRU 350-EXIT
020500         PERFORM 400-BUILD-PREDICTION THRU 400-EXIT
020600         PERFORM 450-COMPUTE-CONFIDENCE THRU 450-EXIT
020700         PERFORM 700-WRITE-PREDOUT THRU 700-EXIT
020800         ADD 1 TO USERS-PREDICTED.
020900 100-EXIT.
021000     EXIT.
021100*
021200 200-LOAD-USER-CYCLES.
021300     MOVE "200-LOAD-USER-CYCLES" TO PARA-NAME.
021400     MOVE 0 TO WS-CYC-COUNT.
021500     MOVE "N" TO END-OF-GROUP-SW.
021600 200-LOAD-LOOP.
021700     ADD 1 TO WS-CYC-COUNT.
021800     IF WS-CYC-COUNT > 200
021900         MOVE "CYCLE TABLE OVERFLOW" TO ABEND-REASON
022000         MOVE WS-SAVE-USER-ID TO ACTUAL-VAL
022100         GO TO 1000-ABEND-RTN.
022200     SET WS-TAB-IDX TO WS-CYC-COUNT.
022300     MOVE CY-START-DATE TO WS-CYC-START-DATE (WS-TAB-IDX).
022400     MOVE CY-PERIOD-LENGTH TO WS-CYC-PERIOD-LEN (WS-TAB-IDX).
022500     MOVE CY-START-DATE TO WS-JULCNV-DATE.
022600     CALL 'JULCNV' USING WS-JULCNV-DATE, WS-JULCNV-RESULT.
022700     MOVE WS-JULCNV-RESULT TO WS-CYC-JULIAN (WS-TAB-IDX).
022800     PERFORM 900-READ-CYCLES THRU 900-EXIT.
022900     IF NO-MORE-CYCLES OR CY-USER-ID NOT = WS-SAVE-USER-ID
023000         MOVE "Y" TO END-OF-GROUP-SW
023100         GO TO 200-EXIT.
023200     GO TO 200-LOAD-LOOP.
023300 200-EXIT.
023400     EXIT.
023500*
023600 300-COMPUTE-SAMPLES.
023700     MOVE "300-COMPUTE-SAMPLES" TO PARA-NAME.
023800     MOVE 0 TO WS-SAMPLE-COUNT.
023900     MOVE 0 TO WS-SUM-SAMPLES.
024000     PERFORM 310-BUILD-ONE-SAMPLE THRU 310-EXIT
024100         VARYING WS-SMP-IDX FROM 1 BY 1
024200         UNTIL WS-SMP-IDX > WS-CYC-COUNT - 1.
024300 300-EXIT.
024400     EXIT.
024500*
024600 310-BUILD-ONE-SAMPLE.
024700     ADD 1 TO WS-SAMPLE-COUNT.
024800     COMPUTE WS-SAMPLE (WS-SAMPLE-COUNT) =
024900         WS-CYC-JULIAN (WS-SMP-IDX + 1)
025000         - WS-CYC-JULIAN (WS-SMP-IDX).
025100     ADD WS-SAMPLE (WS-SAMPLE-COUNT) TO WS-SUM-SAMPLES.
025200 310-EXIT.
025300     EXIT.
025400*
025500 350-COMPUTE-AVERAGES.
025600     MOVE "350-COMPUTE-AVERAGES" TO PARA-NAME.
025700     COMPUTE WS-MEAN-CYCLE-LEN ROUNDED =
025800         WS-SUM-SAMPLES / WS-SAMPLE-COUNT.
025900     MOVE WS-MEAN-CYCLE-LEN TO WS-TRUNC-CYCLE-LEN.
026000     MOVE 0 TO WS-SUM-PERIOD.
026100     MOVE 0 TO WS-PERIOD-CT.
026200     PERFORM 360-ACCUM-PERIOD-LEN THRU 360-EXIT
026300         VARYING WS-TAB-IDX FROM 1 BY 1
026400         UNTIL WS-TAB-IDX > WS-CYC-COUNT.
026500     IF WS-PERIOD-CT = 0
026600         MOVE DEFAULT-PERIOD-LENGTH TO WS-AVG-PERIOD-LEN
026700     ELSE
026800         DIVIDE WS-SUM-PERIOD BY WS-PERIOD-CT
026900             GIVING WS-AVG-PERIOD-LEN.
027000 350-EXIT.
027100     EXIT.
027200*
027300 360-ACCUM-PERIOD-LEN.
027400     IF WS-CYC-PERIOD-LEN (WS-TAB-IDX) NOT = ZERO
027500         ADD WS-CYC-PERIOD-LEN (WS-TAB-IDX) TO WS-SUM-PERIOD
027600         ADD 1 TO WS-PERIOD-CT.
027700 360-EXIT.
027800     EXIT.
027900*
028000 400-BUILD-PREDICTION.
028100     MOVE "400-BUILD-PREDICTION" TO PARA-NAME.
028200     MOVE WS-CYC-JULIAN (WS-CYC-COUNT) TO WS-JULADD-JULIAN.
028300     MOVE WS-TRUNC-CYCLE-LEN TO WS-OFFSET-START.
028400     COMPUTE WS-OFFSET-END =
028500         WS-TRUNC-CYCLE-LEN + WS-AVG-PERIOD-LEN - 1.
028600     COMPUTE WS-OFFSET-OVULATION = WS-TRUNC-CYCLE-LEN - 14.
028700     COMPUTE WS-OFFSET-FERTILE-STR = WS-OFFSET-OVULATION - 2.
028800     COMPUTE WS-OFFSET-FERTILE-END = WS-OFFSET-OVULATION + 2.
028900*
029000     MOVE WS-OFFSET-START TO WS-JULADD-OFFSET.
029100     CALL 'JULADD' USING WS-JULADD-JULIAN, WS-JULADD-OFFSET,
029200         WS-JULADD-RESULT.
029300     MOVE WS-JULADD-RESULT TO PR-PERIOD-START.
029400     IF CYCPRED-TRACE-SW
029500         DISPLAY "CYCPRED PERIOD-START-X " WS-JULADD-RESULT-X.
029600*
029700     MOVE WS-OFFSET-END TO WS-JULADD-OFFSET.
029800     CALL 'JULADD' USING WS-JULADD-JULIAN, WS-JULADD-OFFSET,
029900         WS-JULADD-RESULT.
030000     MOVE WS-JULADD-RESULT TO PR-PERIOD-END.
030100*
030200     MOVE WS-OFFSET-OVULATION TO WS-JULADD-OFFSET.
030300     CALL 'JULADD' USING WS-JULADD-JULIAN, WS-JULADD-OFFSET,
030400         WS-JULADD-RESULT.
030500     MOVE WS-JULADD-RESULT TO PR-OVULATION.
030600*
030700     MOVE WS-OFFSET-FERTILE-STR TO WS-JULADD-OFFSET.
030800     CALL 'JULADD' USING WS-JULADD-JULIAN, WS-JULADD-OFFSET,
030900         WS-JULADD-RESULT.
031000     MOVE WS-JULADD-RESULT TO PR-FERTILE-START.
031100*
031200     MOVE WS-OFFSET-FERTILE-END TO WS-JULADD-OFFSET.
031300     CALL 'JULADD' USING WS-JULADD-JULIAN, WS-JULADD-OFFSET,
031400         WS-JULADD-RESULT.
031500     MOVE WS-JULADD-RESULT TO PR-FERTILE-END.
031600 400-EXIT.
031700     EXIT.
031800*
031900 450-COMPUTE-CONFIDENCE.
032000     MOVE "450-COMPUTE-CONFIDENCE" TO PARA-NAME.
032100     IF WS-SAMPLE-COUNT < 2
032200         MOVE .50 TO PR-CONFIDENCE
032300         GO TO 450-EXIT.
032400     MOVE 0 TO WS-VAR-SUM.
032500     PERFORM 460-ACCUM-VARIANCE THRU 460-EXIT
032600         VARYING WS-SMP-IDX FROM 1 BY 1
032700         UNTIL WS-SMP-IDX > WS-SAMPLE-COUNT.
032800     COMPUTE WS-VARIANCE ROUNDED = WS-VAR-SUM / WS-SAMPLE-COUNT.
032900     COMPUTE WS-SQROOT-INPUT ROUNDED = WS-VARIANCE.
033000     CALL 'SQROOT' USING WS-SQROOT-INPUT, WS-SQROOT-RESULT.
033100     COMPUTE WS-CONF-CALC = 1 - (WS-SQROOT-RESULT / 7).
033200     IF WS-CONF-CALC < 0
033300         MOVE 0 TO WS-CONF-CALC.
033400     COMPUTE PR-CONFIDENCE ROUNDED = WS-CONF-CALC.
033500 450-EXIT.
033600     EXIT.
033700*
033800 460-ACCUM-VARIANCE.
033900     COMPUTE WS-SAMPLE-DIFF =
034000         WS-SAMPLE (WS-SMP-IDX) - WS-MEAN-CYCLE-LEN.
034100     COMPUTE WS-SAMPLE-DIFF-SQ = WS-SAMPLE-DIFF * WS-SAMPLE-DIFF.
034200     ADD WS-SAMPLE-DIFF-SQ TO WS-VAR-SUM.
034300 460-EXIT.
034400     EXIT.
034500*
034600 700-WRITE-PREDOUT.
034700     MOVE "700-WRITE-PREDOUT" TO PARA-NAME.
034800     MOVE WS-SAVE-USER-ID TO PR-USER-ID.
034900     MOVE "AVERAGE   " TO PR-ALGORITHM.
035000     MOVE WS-SAMPLE-COUNT TO PR-BASED-ON-COUNT.
035100     MOVE "Y" TO PR-ACTIVE-FLAG.
035200     WRITE PREDOUT-FILE-REC FROM PREDICTION-RECORD.
035300 700-EXIT.
035400     EXIT.
035500*
035600 800-OPEN-FILES.
035700     MOVE "800-OPEN-FILES" TO PARA-NAME.
035800     OPEN INPUT CYCLES-FILE.
035900     OPEN OUTPUT PREDOUT-FILE, SYSOUT.
036000 800-EXIT.
036100     EXIT.
036200*
036300 850-CLOSE-FILES.
036400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
036500     CLOSE CYCLES-FILE, PREDOUT-FILE, SYSOUT.
036600 850-EXIT.
036700     EXIT.
036800*
036900 900-READ-CYCLES.
037000     READ CYCLES-FILE INTO CYCLE-RECORD
037100         AT END MOVE "N" TO MORE-DATA-SW
037200         GO TO 900-EXIT
037300     END-READ.
037400 900-EXIT.
037500     EXIT.
037600*
037700 999-CLEANUP.
037800     MOVE "999-CLEANUP" TO PARA-NAME.
037900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038000     DISPLAY "** USERS READ **".
038100     DISPLAY USERS-READ.
038200     DISPLAY "** USERS PREDICTED **".
038300     DISPLAY USERS-PREDICTED.
038400     DISPLAY "** USERS SKIPPED - INSUFFICIENT DATA **".
038500     DISPLAY USERS-SKIPPED.
038600     DISPLAY "******** NORMAL END OF JOB CYCPRED ********".
038700 999-EXIT.
038800     EXIT.
038900*
039000 1000-ABEND-RTN.
039100     WRITE SYSOUT-REC FROM ABEND-REC.
039200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039300     DISPLAY "*** ABNORMAL END OF JOB - CYCPRED ***"
039400         UPON CONSOLE.
039500     MOVE 16 TO RETURN-CODE.
039600     GOBACK.
