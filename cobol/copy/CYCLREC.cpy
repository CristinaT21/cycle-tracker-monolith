000100 ****************************************************************
000200 * CYCLREC.CPY
000300 * CYCLE RECORD - ONE ROW PER MENSTRUAL CYCLE TRACKED FOR A USER.
000400 * WRITTEN BY THE ON-LINE TRACKING SYSTEM, READ HERE READ-ONLY BY
000500 * THE NIGHTLY ANALYTICS BATCH.  UNIQUE ON (USER-ID, START-DATE).
000600 *
000700 * THE "ONLY ONE ACTIVE CYCLE PER USER" RULE AND THE DERIVATION
000800 * OF CYCLE-LENGTH FROM END-DATE MINUS START-DATE ARE ENFORCED
000900 * BY THE ON-LINE MAINTENANCE TRANSACTION WHEN A CYCLE IS ADDED
001000 * OR CLOSED OUT - NOT BY THIS BATCH.  THIS BATCH TRUSTS THE
001100 * FILE AS-IS.
001200 *
001300 * 07/02/95  RTW  ORIGINAL
001400 * 02/18/97  RTW  ADDED PERIOD-LENGTH - REQUESTED BY STATS
001500 *                PROJECT
001600 * 11/12/98  JS   Y2K - DATES ALREADY FULL 8-DIGIT, NO CHANGE
001700 * 04/09/03  DQ   TICKET CYC-1140 - WIDENED CYCLE-LEN/PERIOD-LEN
001800 *                RANGE CHECKS DOCUMENTED HERE FOR REFERENCE ONLY
001900 ****************************************************************
002000 01  CYCLE-RECORD.
002100     05  CY-USER-ID          PIC 9(6).
002200     05  CY-START-DATE       PIC 9(8).
002300     05  CY-START-DATE-R REDEFINES CY-START-DATE.
002400         10  CY-START-CCYY   PIC 9(4).
002500         10  CY-START-MM     PIC 9(2).
002600         10  CY-START-DD     PIC 9(2).
002700     05  CY-END-DATE          PIC 9(8).
002800     05  CY-END-DATE-R REDEFINES CY-END-DATE.
002900         10  CY-END-CCYY     PIC 9(4).
003000         10  CY-END-MM       PIC 9(2).
003100         10  CY-END-DD       PIC 9(2).
003200     05  CY-CYCLE-LENGTH      PIC 9(2).
003300     05  CY-PERIOD-LENGTH     PIC 9(2).
003400     05  CY-ACTIVE-FLAG       PIC X(1).
003500         88  CY-IS-ACTIVE     VALUE "Y".
003600         88  CY-IS-INACTIVE   VALUE "N".
