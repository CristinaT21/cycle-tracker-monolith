000100 ****************************************************************
000200 * DLOGREC.CPY
000300 * DAILY-LOG RECORD - ONE ROW PER CALENDAR DAY LOGGED BY A USER.
000400 * UNIQUE ON (USER-ID, LOG-DATE).  CYCLE-START-DATE IS ZERO WHEN
000500 * THE DAY WAS LOGGED STANDALONE, OTHERWISE IT TIES BACK TO THE
000600 * OWNING CYCLREC ROW FOR PHASE-BASED REPORTING.
000700 *
000800 * 09/30/96  RTW  ORIGINAL
000900 * 06/04/99  JS   Y2K - LOG-DATE/CYCLE-START-DATE ALREADY 8-DIGIT
001000 * 01/22/01  DQ   TICKET CYC-1288 - ADDED SEX-ACTIVITY FLAG
001100 * 08/15/04  DQ   TICKET CYC-1503 - SYMPTOM-NAME TABLE WIDENED
001200 *                FROM 6 TO 10 OCCURRENCES FOR THE MOBILE APP
001300 ****************************************************************
001400 01  DAILY-LOG-RECORD.
001500     05  DL-USER-ID              PIC 9(6).
001600     05  DL-LOG-DATE              PIC 9(8).
001700     05  DL-LOG-DATE-R REDEFINES DL-LOG-DATE.
001800         10  DL-LOG-CCYY          PIC 9(4).
001900         10  DL-LOG-MM            PIC 9(2).
002000         10  DL-LOG-DD            PIC 9(2).
002100     05  DL-CYCLE-START-DATE      PIC 9(8).
002200     05  DL-MOOD                  PIC X(8).
002300         88  DL-MOOD-GREAT        VALUE "GREAT   ".
002400         88  DL-MOOD-GOOD         VALUE "GOOD    ".
002500         88  DL-MOOD-OKAY         VALUE "OKAY    ".
002600         88  DL-MOOD-BAD          VALUE "BAD     ".
002700         88  DL-MOOD-TERRIBLE     VALUE "TERRIBLE".
002800         88  DL-MOOD-BLANK        VALUE SPACES.
002900     05  DL-TEMPERATURE           PIC 9(2)V9(2).
003000     05  DL-WEIGHT                PIC 9(3)V9(2).
003100     05  DL-SEX-ACTIVITY          PIC X(1).
003200         88  DL-SEX-ACTIVITY-YES  VALUE "Y".
003300     05  DL-SYMPTOM-COUNT         PIC 9(2).
003400     05  DL-SYMPTOM-TABLE OCCURS 10 TIMES
003500                          INDEXED BY DL-SYMPTOM-IDX.
003600         10  DL-SYMPTOM-NAME      PIC X(20).
003700     05  FILLER                   PIC X(3).
