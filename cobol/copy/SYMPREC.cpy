000100 ****************************************************************
000200 * SYMPREC.CPY
000300 * SYMPTOM REFERENCE RECORD - THE SHOP'S CONTROLLED LIST OF
000400 * SELECTABLE SYMPTOM NAMES, KEPT IN NAME SEQUENCE.  LOADED WHOLE
000500 * INTO A WORKING-STORAGE TABLE BY THE REPORT STEP AT STARTUP.
000600 *
000700 * 02/11/97  RTW  ORIGINAL
000800 * 03/03/00  JS   ADDED CATEGORY - REQUESTED BY THE SYMPTOM-BY-
000900 *                PHASE REPORT PROJECT
001000 ****************************************************************
001100 01  SYMPTOM-RECORD.
001200     05  SY-SYMPTOM-NAME      PIC X(20).
001300     05  SY-CATEGORY          PIC X(10).
001400         88  SY-PHYSICAL      VALUE "PHYSICAL  ".
001500         88  SY-EMOTIONAL     VALUE "EMOTIONAL ".
001600         88  SY-DIGESTIVE     VALUE "DIGESTIVE ".
001700         88  SY-SKIN          VALUE "SKIN      ".
001800         88  SY-OTHER         VALUE "OTHER     ".
001900     05  SY-ACTIVE-FLAG       PIC X(1).
002000         88  SY-IS-ACTIVE     VALUE "Y".
