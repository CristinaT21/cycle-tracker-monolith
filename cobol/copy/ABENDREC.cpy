000100 ****************************************************************
000200 * ABENDREC.CPY
000300 * SHOP-STANDARD ABEND/DUMP LINE, WRITTEN TO SYSOUT WHEN A BATCH
000400 * STEP MUST TERMINATE.  CARRIES THE LAST PARAGRAPH EXECUTED AND
000500 * AN EXPECTED-VS-ACTUAL PAIR SO OPS CAN TRIAGE WITHOUT A DUMP.
000600 * 03/14/94  RTW  ORIGINAL - PULLED OUT OF DALYEDIT SO ALL BATCH
000700 *                STEPS SHARE ONE ABEND LAYOUT
000800 * 11/09/98  JS   Y2K REVIEW - NO DATES HELD HERE, NO CHANGE
000900 ****************************************************************
001000 01  ABEND-REC.
001100     05  FILLER              PIC X(10) VALUE "*** ABEND ".
001200     05  PARA-NAME           PIC X(32) VALUE SPACES.
001300     05  FILLER              PIC X(2)  VALUE SPACES.
001400     05  ABEND-REASON        PIC X(40) VALUE SPACES.
001500     05  FILLER              PIC X(2)  VALUE SPACES.
001600     05  FILLER              PIC X(10) VALUE "EXPECTED: ".
001700     05  EXPECTED-VAL        PIC X(9)  VALUE SPACES.
001800     05  FILLER              PIC X(2)  VALUE SPACES.
001900     05  FILLER              PIC X(8)  VALUE "ACTUAL: ".
002000     05  ACTUAL-VAL          PIC X(9)  VALUE SPACES.
002100     05  FILLER              PIC X(6)  VALUE SPACES.
