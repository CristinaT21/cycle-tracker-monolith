000100 ****************************************************************
000200 * STATREC.CPY
000300 * STATISTICS RECORD - ONE ROW PER USER, REPLACED EVERY RUN OF
000400 * CYCSTAT.  HOLDS THE AGGREGATE CYCLE/PERIOD FIGURES USED BY THE
000500 * INSIGHT ENGINE AND BY THE STATISTICS-SUMMARY REPORT SECTION.
000600 *
000700 * 05/06/97  RTW  ORIGINAL
000800 * 07/14/99  JS   Y2K REVIEW - NO DATE FIELDS HELD HERE, NO
000900 *                IMPACT
001000 * 12/02/02  DQ   TICKET CYC-1390 - ADDED REGULARITY SCORE
001100 ****************************************************************
001200 01  STATISTICS-RECORD.
001300     05  ST-USER-ID            PIC 9(6).
001400     05  ST-AVG-CYCLE-LEN      PIC 9(3)V99.
001500     05  ST-MIN-CYCLE-LEN      PIC 9(3).
001600     05  ST-MAX-CYCLE-LEN      PIC 9(3).
001700     05  ST-REGULARITY         PIC 9V99.
001800     05  ST-AVG-PERIOD-LEN     PIC 9(2)V99.
001900     05  ST-MIN-PERIOD-LEN     PIC 9(2).
002000     05  ST-MAX-PERIOD-LEN     PIC 9(2).
002100     05  ST-TOTAL-CYCLES       PIC 9(3).
002200     05  ST-COMPLETE-CYCLES    PIC 9(3).
002300     05  FILLER                PIC X(4).
