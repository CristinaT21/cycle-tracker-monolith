000100 ****************************************************************
000200 * INSTREC.CPY
000300 * INSIGHT RECORD - ONE ROW PER OBSERVATION SURFACED FOR A USER
000400 * BY THE INSIGHT ENGINE (SYMPTOM-BY-PHASE, MOOD-BY-PHASE, SHORT-
000500 * CYCLE-HISTORY AND IRREGULARITY MESSAGES).  A USER CAN HAVE
000600 * SEVERAL ROWS ON A GIVEN RUN.  DATA-UNTIL TELLS THE REPORT AND
000700 * THE MOBILE APP HOW LONG THE MESSAGE STAYS CURRENT.
000800 *
000900 * 11/03/97  RTW  ORIGINAL
001000 * 06/04/99  JS   Y2K - DATA-UNTIL ALREADY 8-DIGIT, NO CHANGE
001100 * 09/18/02  DQ   TICKET CYC-1375 - WIDENED DESCRIPTION FROM 120
001200 *                TO 200 TO HOLD THE LONGER SYMPTOM-BY-PHASE TEXT
001300 ****************************************************************
001400 01  INSIGHT-RECORD.
001500     05  IN-USER-ID           PIC 9(6).
001600     05  IN-CATEGORY          PIC X(8).
001700         88  IN-CAT-SYMPTOM   VALUE "SYMPTOM ".
001800         88  IN-CAT-MOOD      VALUE "MOOD    ".
001900         88  IN-CAT-CYCLE     VALUE "CYCLE   ".
002000         88  IN-CAT-HEALTH    VALUE "HEALTH  ".
002100         88  IN-CAT-GENERAL   VALUE "GENERAL ".
002200     05  IN-PRIORITY          PIC X(6).
002300         88  IN-PRI-HIGH      VALUE "HIGH  ".
002400         88  IN-PRI-MEDIUM    VALUE "MEDIUM".
002500         88  IN-PRI-LOW       VALUE "LOW   ".
002600     05  IN-TITLE             PIC X(60).
002700     05  IN-DESCRIPTION       PIC X(200).
002800     05  IN-DATA-UNTIL        PIC 9(8).
