000100 ****************************************************************
000200 * PREDREC.CPY
000300 * PREDICTION RECORD - ONE ROW PER USER WITH ENOUGH CYCLE HISTORY
000400 * TO PROJECT A NEXT CYCLE.  WRITTEN BY CYCPRED.  EACH RUN OF
000500 * CYCPRED PRODUCES A FRESH FILE - THAT DAY'S ROWS ARE THE ONLY
000600 * ACTIVE ONES, SO ACTIVE-FLAG IS ALWAYS "Y" ON THE WAY OUT.
000700 *
000800 * 05/06/97  RTW  ORIGINAL
000900 * 09/19/01  DQ   TICKET CYC-1301 - ADDED BASED-ON-COUNT SO THE
001000 *                MOBILE APP CAN SHOW "BASED ON N CYCLES"
001100 ****************************************************************
001200 01  PREDICTION-RECORD.
001300     05  PR-USER-ID            PIC 9(6).
001400     05  PR-PERIOD-START       PIC 9(8).
001500     05  PR-PERIOD-END         PIC 9(8).
001600     05  PR-OVULATION          PIC 9(8).
001700     05  PR-FERTILE-START      PIC 9(8).
001800     05  PR-FERTILE-END        PIC 9(8).
001900     05  PR-CONFIDENCE         PIC 9V99.
002000     05  PR-ALGORITHM          PIC X(10).
002100         88  PR-ALG-AVERAGE    VALUE "AVERAGE   ".
002200     05  PR-BASED-ON-COUNT     PIC 9(3).
002300     05  PR-ACTIVE-FLAG        PIC X(1).
002400         88  PR-IS-ACTIVE      VALUE "Y".
002500     05  FILLER                PIC X(8).
