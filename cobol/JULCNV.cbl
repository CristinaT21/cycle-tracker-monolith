000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300 PROGRAM-ID.  JULCNV.
000400 AUTHOR. RUTH T. WALLACH.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/12/97.
000700 DATE-COMPILED. 05/12/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*CONVERTS A CCYYMMDD GREGORIAN DATE TO A DAY-COUNT NUMBER, USED
001100*BY THE CYCLE-PROJECTION AND STATISTICS BATCH STEPS TO SUBTRACT
001200*AND COMPARE DATES.  NOT A TRUE ASTRONOMICAL JULIAN DAY NUMBER -
001300*JUST A COUNT THAT INCREASES BY ONE PER CALENDAR DAY.  NO CENTURY
001400*WINDOWING IS DONE - CALLER SUPPLIES A FULL 4-DIGIT YEAR.
001500*
001600*05/12/97  RTW  ORIGINAL - REPLACES THE FUNCTION-BASED DATE MATH
001700*              THE ON-LINE SYSTEM USES, WHICH THIS SHOP'S BATCH
001800*              COMPILE OPTIONS DO NOT ALLOW
001900*11/09/98  JS   Y2K REVIEW - CENTURY IS ALREADY PART OF THE INPUT
002000*              PICTURE, LEAP-YEAR TEST ALREADY CHECKS THE
002100*              CENTURY-DIVISIBLE-BY-400 RULE BELOW.  NO CHANGE
002200*04/22/03  DQ   TICKET CYC-1145 - ADDED JULIAN-DAY-DISPLAY VIEW
002300*              SO 900-ABEND CAN SHOW THE BAD VALUE
002400****************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100*
003200 DATA DIVISION.
003300 FILE SECTION.
003400*
003500 WORKING-STORAGE SECTION.
003600 01  WS-SWITCHES.
003700     05  WS-LEAP-YEAR-SW         PIC X(1)      VALUE "N".
003800         88  WS-IS-LEAP-YEAR     VALUE "Y".
003900     05  FILLER                  PIC X(1).
004000*
004100 01  WS-CENTURY-WORK             PIC 9(8).
004200 01  WS-CENTURY-WORK-R REDEFINES WS-CENTURY-WORK.
004300     05  WS-CENT-CCYY            PIC 9(4).
004400     05  WS-CENT-YY-OF-CENT      PIC 9(2).
004500     05  WS-CENT-CC              PIC 9(2).
004600*
004700 01  WS-WORK-COUNTERS.
004800     05  WS-SUB                  PIC S9(4)     COMP.
004900     05  WS-CENT-REM             PIC S9(4)     COMP.
005000     05  WS-CENT-QUOT            PIC S9(4)     COMP.
005100     05  WS-YR-LESS-1            PIC S9(8)     COMP.
005200     05  WS-YR-DIV4              PIC S9(8)     COMP.
005300     05  WS-YR-DIV100            PIC S9(8)     COMP.
005400     05  WS-YR-DIV400            PIC S9(8)     COMP.
005500     05  WS-DAYS-ACCUM           PIC S9(8)     COMP.
005600     05  FILLER                  PIC X(1).
005700*
005800 01  WS-DAYS-BEFORE-MONTH.
005900     05  FILLER  PIC S9(3) COMP  VALUE +0.
006000     05  FILLER  PIC S9(3) COMP  VALUE +31.
006100     05  FILLER  PIC S9(3) COMP  VALUE +59.
006200     05  FILLER  PIC S9(3) COMP  VALUE +90.
006300     05  FILLER  PIC S9(3) COMP  VALUE +120.
006400     05  FILLER  PIC S9(3) COMP  VALUE +151.
006500     05  FILLER  PIC S9(3) COMP  VALUE +181.
006600     05  FILLER  PIC S9(3) COMP  VALUE +212.
006700     05  FILLER  PIC S9(3) COMP  VALUE +243.
006800     05  FILLER  PIC S9(3) COMP  VALUE +273.
006900     05  FILLER  PIC S9(3) COMP  VALUE +304.
007000     05  FILLER  PIC S9(3) COMP  VALUE +334.
007100 01  WS-DAYS-BEFORE-MONTH-R REDEFINES WS-DAYS-BEFORE-MONTH.
007200     05  WS-DBM-TAB              PIC S9(3) COMP OCCURS 12 TIMES
007300                                  INDEXED BY WS-DBM-IDX.
007400*
007500 LINKAGE SECTION.
007600 01  GREG-DATE                   PIC 9(8).
007700 01  GREG-DATE-R REDEFINES GREG-DATE.
007800     05  GD-CCYY                 PIC 9(4).
007900     05  GD-MM                   PIC 9(2).
008000     05  GD-DD                   PIC 9(2).
008100*
008200 01  JULIAN-DAY-NUM               PIC S9(8) COMP.
008300*
008400 01  JULIAN-DAY-DISPLAY           PIC ZZZZZZZ9.
008500*
008600 PROCEDURE DIVISION USING GREG-DATE, JULIAN-DAY-NUM.
008700*
008800 000-MAIN-CONTROL.
008900     PERFORM 100-TEST-LEAP-YEAR THRU 100-EXIT.
009000     PERFORM 200-CALC-DAY-COUNT THRU 200-EXIT.
009100     MOVE JULIAN-DAY-NUM TO JULIAN-DAY-DISPLAY.
009200     GOBACK.
009300*
009400 100-TEST-LEAP-YEAR.
009500     MOVE GD-CCYY TO WS-CENT-CCYY.
009600     MOVE "N" TO WS-LEAP-YEAR-SW.
009700     DIVIDE WS-CENT-CCYY BY 4 GIVING WS-CENT-QUOT
009800         REMAINDER WS-CENT-REM.
009900     IF WS-CENT-REM NOT = ZERO
010000         GO TO 100-EXIT.
010100     DIVIDE WS-CENT-CCYY BY 100 GIVING WS-CENT-QUOT
010200         REMAINDER WS-CENT-REM.
010300     IF WS-CENT-REM NOT = ZERO
010400         MOVE "Y" TO WS-LEAP-YEAR-SW
010500         GO TO 100-EXIT.
010600     DIVIDE WS-CENT-CCYY BY 400 GIVING WS-CENT-QUOT
010700         REMAINDER WS-CENT-REM.
010800     IF WS-CENT-REM = ZERO
010900         MOVE "Y" TO WS-LEAP-YEAR-SW.
011000 100-EXIT.
011100     EXIT.
011200*
011300 200-CALC-DAY-COUNT.
011400     MOVE GD-MM TO WS-SUB.
011500     SET WS-DBM-IDX TO WS-SUB.
011600     COMPUTE WS-YR-LESS-1 = GD-CCYY - 1.
011700     DIVIDE WS-YR-LESS-1 BY 4 GIVING WS-YR-DIV4.
011800     DIVIDE WS-YR-LESS-1 BY 100 GIVING WS-YR-DIV100.
011900     DIVIDE WS-YR-LESS-1 BY 400 GIVING WS-YR-DIV400.
012000     COMPUTE WS-DAYS-ACCUM =
012100         (WS-YR-LESS-1 * 365) + WS-YR-DIV4 - WS-YR-DIV100
012200         + WS-YR-DIV400 + WS-DBM-TAB (WS-DBM-IDX) + GD-DD.
012300     IF WS-IS-LEAP-YEAR AND GD-MM > 2
012400         ADD 1 TO WS-DAYS-ACCUM.
012500     MOVE WS-DAYS-ACCUM TO JULIAN-DAY-NUM.
012600 200-EXIT.
012700     EXIT.
