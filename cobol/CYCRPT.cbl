000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CYCRPT.
000300 AUTHOR. RUTH T. WALLACH.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/11/95.
000600 DATE-COMPILED. 09/11/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900****************************************************************
001000*REMARKS.
001100*
001200*         THIS IS THE NIGHTLY CYCLE-TRACKING ANALYTICS REPORT.
001300*         IT IS A FIVE-WAY SORTED MATCH ON USER-ID ACROSS THE
001400*         CYCLES, DAILYLOG, STATSOUT, INSIGHTS AND PREDOUT FILES
001500*         (ALL PRODUCED EARLIER IN THIS SAME NIGHT'S RUN) PLUS A
001600*         ONE-TIME LOAD OF THE SYMPTOMS REFERENCE FILE.  FOR
001700*         EACH USER IT PRINTS EIGHT SECTIONS - CYCLE LENGTH
001800*         HISTORY, PHASE CALENDAR, STATISTICS SUMMARY, TOP
001900*         SYMPTOMS, SYMPTOMS BY PHASE, MOOD TIMELINE, MOOD
002000*         DISTRIBUTION AND INSIGHTS - THEN GRAND TOTALS AT THE
002100*         END OF THE REPORT.
002200*
002300*         A USER MAY BE MISSING FROM ANY OF THE FOUR OPTIONAL
002400*         STREAMS (STATSOUT, INSIGHTS, PREDOUT, OR EVEN CYCLES
002500*         ITSELF IF SHE ONLY LOGS DAYS) - EACH SECTION HANDLES
002600*         ITS OWN "NOTHING TO SHOW" CASE.
002700*
002800*         THE PHASE CALENDAR MONTH AND THE TRAILING-WINDOW
002900*         PARAMETERS (CYCLE-HISTORY MONTHS, SYMPTOM/MOOD DAYS)
003000*         ARE SHOP STANDING DEFAULTS, NOT READ FROM A CONTROL
003100*         CARD - SEE WS-RPT-PARMS BELOW.  THE CALENDAR MONTH
003200*         DEFAULTS TO THE MONTH OF THE RUN DATE.
003300*
003400****************************************************************
003500*
003600*         INPUT FILE              -   CYCLES   (SORTED)
003700*         INPUT FILE              -   DAILYLOG (SORTED)
003800*         INPUT FILE              -   STATSOUT (SORTED)
003900*         INPUT FILE              -   INSIGHTS (SORTED)
004000*         INPUT FILE              -   PREDOUT  (SORTED)
004100*         INPUT FILE              -   SYMPTOMS (REFERENCE)
004200*
004300*         OUTPUT FILE PRODUCED    -   RPTFILE
004400*
004500*         DUMP FILE               -   SYSOUT
004600*
004700****************************************************************
004800*09/11/95  RTW  ORIGINAL
004900*11/12/98  JS   Y2K REVIEW - ADDED THE CENTURY WINDOW ON THE RUN
005000*              DATE (SAME FIX AS CYCINSGT) SO THE PAGE HEADING
005100*              AND THE DEFAULT CALENDAR MONTH ARE RIGHT AFTER
005200*              01/01/00
005300*03/02/01  DQ   TICKET CYC-1210 - CYCLE-LENGTH HISTORY WAS
005400*              INCLUDING OPEN CYCLES WITH CYCLE-LENGTH ZERO,
005500*              PER REQUEST THOSE ARE NOW SKIPPED
005600*07/19/03  DQ   TICKET CYC-1460 - RAISED WS-DAILY-TABLE FROM
005700*              200 TO 400 ENTRIES, HEAVY LOGGERS WERE
005800*              OVERFLOWING THE TABLE
005900*02/04/04  DQ   TICKET CYC-1495 - PHASE CALENDAR UPPER BOUND
006000*              IS EXCLUSIVE OF THE CYCLE END-DATE ON PURPOSE -
006100*              DO NOT "FIX" THIS, IT MATCHES THE ONLINE SYSTEM
006200****************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.  C01 IS TOP-OF-FORM
006800     UPSI-0 ON STATUS IS CYCRPT-TRACE-SW.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400*
007500     SELECT CYCLES-FILE
007600     ASSIGN TO UT-S-CYCLES
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS CFCODE.
007900*
008000     SELECT DAILYLOG-FILE
008100     ASSIGN TO UT-S-DAILYLOG
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS LFCODE.
008400*
008500     SELECT SYMPTOMS-FILE
008600     ASSIGN TO UT-S-SYMPTOMS
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS YFCODE.
008900*
009000     SELECT STATSOUT-FILE
009100     ASSIGN TO UT-S-STATSOUT
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS SFCODE.
009400*
009500     SELECT INSIGHTS-FILE
009600     ASSIGN TO UT-S-INSIGHTS
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS IFCODE.
009900*
010000     SELECT PREDOUT-FILE
010100     ASSIGN TO UT-S-PREDOUT
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS PFCODE.
010400*
010500     SELECT RPTFILE
010600     ASSIGN TO UT-S-RPTFILE
010700       ORGANIZATION IS LINE SEQUENTIAL
010800       FILE STATUS IS OFCODE.
010900*
011000 DATA DIVISION.
011100 FILE SECTION.
011200 FD  SYSOUT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 130 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS SYSOUT-REC.
011800 01  SYSOUT-REC  PIC X(130).
011900*
012000 FD  CYCLES-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 27 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS CYCLES-FILE-REC.
012600 01  CYCLES-FILE-REC  PIC X(27).
012700*
012800 FD  DAILYLOG-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 245 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS DAILYLOG-FILE-REC.
013400 01  DAILYLOG-FILE-REC  PIC X(245).
013500*
013600****** SMALL REFERENCE LIST OF SELECTABLE SYMPTOM NAMES
013700 FD  SYMPTOMS-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 31 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS SYMPTOMS-FILE-REC.
014300 01  SYMPTOMS-FILE-REC  PIC X(31).
014400*
014500 FD  STATSOUT-FILE
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 38 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS STATSOUT-FILE-REC.
015100 01  STATSOUT-FILE-REC  PIC X(38).
015200*
015300 FD  INSIGHTS-FILE
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 288 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS INSIGHTS-FILE-REC.
015900 01  INSIGHTS-FILE-REC  PIC X(288).
016000*
016100 FD  PREDOUT-FILE
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD
016400     RECORD CONTAINS 71 CHARACTERS
016500     BLOCK CONTAINS 0 RECORDS
016600     DATA RECORD IS PREDOUT-FILE-REC.
016700 01  PREDOUT-FILE-REC  PIC X(71).
016800*
016900 FD  RPTFILE
017000     RECORDING MODE IS F
017100     LABEL RECORDS ARE STANDARD
017200     RECORD CONTAINS 132 CHARACTERS
017300     DATA RECORD IS RPTFILE-REC.
017400 01  RPTFILE-REC  PIC X(132).
017500*
017600 WORKING-STORAGE SECTION.
017700*
017800 01  FILE-STATUS-CODES.
017900     05  CFCODE                  PIC X(2).
018000         88 CODE-READ-CYCLES VALUE SPACES.
018100         88 NO-MORE-CYCLES   VALUE "10".
018200     05  LFCODE                  PIC X(2).
018300         88 CODE-READ-LOGS   VALUE SPACES.
018400         88 NO-MORE-LOGS     VALUE "10".
018500     05  YFCODE                  PIC X(2).
018600         88 CODE-READ-SYMS   VALUE SPACES.
018700         88 NO-MORE-SYMS     VALUE "10".
018800     05  SFCODE                  PIC X(2).
018900         88 CODE-READ-STATS  VALUE SPACES.
019000         88 NO-MORE-STATS    VALUE "10".
019100     05  IFCODE                  PIC X(2).
019200         88 CODE-READ-INSTS  VALUE SPACES.
019300         88 NO-MORE-INSTS    VALUE "10".
019400     05  PFCODE                  PIC X(2).
019500         88 CODE-READ-PREDS  VALUE SPACES.
019600         88 NO-MORE-PREDS    VALUE "10".
019700     05  OFCODE                  PIC X(2).
019800         88 CODE-WRITE       VALUE SPACES.
019900     05  FILLER                  PIC X(01).
020000*
020100 COPY CYCLREC.
020200 COPY DLOGREC.
020300 COPY SYMPREC.
020400 COPY STATREC.
020500 COPY INSTREC.
020600 COPY PREDREC.
020700 COPY ABENDREC.
020800*
020900 01  FLAGS-AND-SWITCHES.
021000     05 END-OF-JOB-SW            PIC X(01) VALUE "N".
021100         88 JOB-IS-DONE  VALUE "Y".
021200     05 WS-STATS-HERE-SW         PIC X(01) VALUE "N".
021300         88 WS-STATS-HERE  VALUE "Y".
021400     05 FILLER                   PIC X(01).
021500*
021600 01  WS-RPT-PARMS.
021700     05  WS-HIST-MONTHS          PIC 9(2)   VALUE 6.
021800     05  WS-SYMPTOM-DAYS         PIC 9(3)   VALUE 90.
021900     05  WS-MOOD-TIME-DAYS       PIC 9(3)   VALUE 30.
022000     05  WS-MOOD-DIST-DAYS       PIC 9(3)   VALUE 90.
022100     05  FILLER                  PIC X(01).
022200*
022300 01  MISC-WS-FLDS.
022400     05 WS-LOW-USER              PIC 9(6) VALUE ZERO.
022500     05 WS-RUN-DATE-6            PIC 9(6).
022600     05 WS-RUN-DATE-6-R REDEFINES WS-RUN-DATE-6.
022700         10 WS-RUN-YY            PIC 9(2).
022800         10 WS-RUN-MM            PIC 9(2).
022900         10 WS-RUN-DD            PIC 9(2).
023000     05 WS-RUN-DATE              PIC 9(8) VALUE ZERO.
023100     05 WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
023200         10 WS-RUN-CCYY          PIC 9(4).
023300         10 WS-RUN-MM-OUT        PIC 9(2).
023400         10 WS-RUN-DD-OUT        PIC 9(2).
023500     05 WS-HIST-CUTOFF           PIC 9(8) VALUE ZERO.
023600     05 WS-SYM-CUTOFF            PIC 9(8) VALUE ZERO.
023700     05 WS-MOOD-T-CUTOFF         PIC 9(8) VALUE ZERO.
023800     05 WS-MOOD-D-CUTOFF         PIC 9(8) VALUE ZERO.
023900     05 WS-CAL-YEAR               PIC 9(4) VALUE ZERO.
024000     05 WS-CAL-MONTH              PIC 9(2) VALUE ZERO.
024100     05 WS-CAL-START-DATE         PIC 9(8) VALUE ZERO.
024200     05 WS-CAL-BOUND-DATE         PIC 9(8) VALUE ZERO.
024300     05 FILLER                    PIC X(01).
024400*
024500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
024600     05 USERS-READ               PIC 9(7) COMP.
024700     05 PREDICTIONS-WRITTEN      PIC 9(7) COMP.
024800     05 INSIGHTS-GENERATED       PIC 9(7) COMP.
024900     05 WS-CYC-COUNT             PIC S9(4) COMP.
025000     05 WS-CYC-IDX               PIC S9(4) COMP.
025100     05 WS-LOG-COUNT             PIC S9(4) COMP.
025200     05 WS-LOG-IDX               PIC S9(4) COMP.
025300     05 WS-SYM-TAB-COUNT         PIC S9(4) COMP.
025400     05 WS-SYM-TAB-IDX           PIC S9(4) COMP.
025500     05 WS-SYM-SLOT              PIC S9(4) COMP.
025600     05 WS-PS-TAB-COUNT          PIC S9(4) COMP.
025700     05 WS-PS-TAB-IDX            PIC S9(4) COMP.
025800     05 WS-PS-SLOT               PIC S9(4) COMP.
025900     05 WS-DAY-OF-CYCLE          PIC S9(5) COMP.
026000     05 WS-HIST-LISTED           PIC S9(4) COMP.
026100     05 WS-CYC-DONE-COUNT        PIC S9(4) COMP.
026200     05 WS-OV-CENTER             PIC S9(4) COMP.
026300     05 WS-OV-DIST               PIC S9(4) COMP.
026400     05 WS-FOLLIC-BOUND          PIC S9(4) COMP.
026500     05 FILLER                   PIC X(01).
026600*
026700 01  WS-CALC-FIELDS.
026800     05  WS-MEAN-EDIT             PIC ZZ9.99.
026900     05  WS-REG-EDIT              PIC 9.99.
027000     05  WS-PHASE-LABEL           PIC X(10).
027100     05  WS-NUM-EDIT-3            PIC ZZ9.
027200     05  WS-NUM-EDIT-4            PIC ZZZ9.
027300     05  FILLER                   PIC X(01).
027400*
027500 01  WS-REF-SYMPTOM-TABLE.
027600     05  WS-REF-SYM-ENTRY OCCURS 200 TIMES
027700                          INDEXED BY WS-REF-SYM-IDX.
027800         10  WS-REF-SYM-NAME     PIC X(20).
027900         10  WS-REF-SYM-ACTIVE   PIC X(1).
028000     05  FILLER                  PIC X(01).
028100*
028200 01  WS-USER-CYCLE-TABLE.
028300     05  WS-CYC-ENTRY OCCURS 200 TIMES INDEXED BY WS-CTAB-IDX.
028400         10  WS-CYC-START-DATE   PIC 9(8).
028500         10  WS-CYC-END-DATE     PIC 9(8).
028600         10  WS-CYC-LENGTH       PIC 9(2).
028700         10  WS-CYC-PERIOD-LEN   PIC 9(2).
028800     05  FILLER                  PIC X(01).
028900*
029000 01  WS-USER-DAILY-TABLE.
029100     05  WS-LOG-ENTRY OCCURS 400 TIMES INDEXED BY WS-DTAB-IDX.
029200         10  WS-LOG-DATE         PIC 9(8).
029300         10  WS-LOG-CYC-START    PIC 9(8).
029400         10  WS-LOG-MOOD         PIC X(8).
029500         10  WS-LOG-SYM-COUNT    PIC 9(2).
029600         10  WS-LOG-SYM-NAME OCCURS 10 TIMES
029700                                 PIC X(20).
029800     05  FILLER                  PIC X(01).
029900*
030000 01  WS-PHASE-SYMPTOM-TABLE.
030100     05  WS-PS-ENTRY OCCURS 120 TIMES INDEXED BY WS-PSTAB-IDX.
030200         10  WS-PS-PHASE         PIC X(10).
030300         10  WS-PS-NAME          PIC X(20).
030400         10  WS-PS-COUNT         PIC S9(3) COMP.
030500     05  FILLER                  PIC X(01).
030600*
030700 01  WS-MOOD-DIST-TABLE.
030800     05  WS-MD-GREAT-CT           PIC S9(4) COMP.
030900     05  WS-MD-GOOD-CT            PIC S9(4) COMP.
031000     05  WS-MD-OKAY-CT            PIC S9(4) COMP.
031100     05  WS-MD-BAD-CT             PIC S9(4) COMP.
031200     05  WS-MD-TERRIBLE-CT        PIC S9(4) COMP.
031300     05  FILLER                   PIC X(01).
031400*
031500 01  WS-CALL-AREAS.
031600     05  WS-JULCNV-DATE           PIC 9(8).
031700     05  WS-JULCNV-RESULT         PIC S9(8) COMP.
031800     05  WS-JULADD-BASE           PIC S9(8) COMP.
031900     05  WS-JULADD-DAYS           PIC S9(5) COMP.
032000     05  WS-JULADD-RESULT         PIC S9(8) COMP.
032100     05  WS-JULADD-RESULT-X REDEFINES WS-JULADD-RESULT
032200                                 PIC X(4).
032300     05  WS-CYC-START-JULIAN      PIC S9(8) COMP.
032400     05  WS-CYC-BOUND-JULIAN      PIC S9(8) COMP.
032500     05  WS-WALK-JULIAN           PIC S9(8) COMP.
032600     05  WS-WALK-GREG-DATE        PIC 9(8).
032700     05  FILLER                   PIC X(01).
032800*
032900 01  WS-EDIT-DATE.
033000     05  WS-EDIT-CCYY             PIC 9(4).
033100     05  FILLER                   PIC X(1) VALUE "-".
033200     05  WS-EDIT-MM               PIC 9(2).
033300     05  FILLER                   PIC X(1) VALUE "-".
033400     05  WS-EDIT-DD               PIC 9(2).
033500*
033600 01  RPT-PAGE-HEADING.
033700     05  FILLER      PIC X(38) VALUE SPACES.
033800     05  FILLER      PIC X(30) VALUE
033900         "CYCLE TRACKING ANALYTICS REPORT".
034000     05  FILLER      PIC X(14) VALUE SPACES.
034100     05  FILLER      PIC X(13) VALUE "RUN DATE   : ".
034200     05  RH-RUN-DATE PIC X(10).
034300     05  FILLER      PIC X(27) VALUE SPACES.
034400*
034500 01  RPT-USER-LINE.
034600     05  FILLER      PIC X(10) VALUE "USER-ID   ".
034700     05  RU-USER-ID  PIC 9(6).
034800     05  FILLER      PIC X(116) VALUE SPACES.
034900*
035000 01  RPT-SECTION-LINE.
035100     05  FILLER      PIC X(4) VALUE SPACES.
035200     05  RS-TITLE    PIC X(40).
035300     05  FILLER      PIC X(88) VALUE SPACES.
035400*
035500 01  RPT-COLHDR-LINE.
035600     05  FILLER      PIC X(6) VALUE SPACES.
035700     05  RC-COL-1    PIC X(30).
035800     05  RC-COL-2    PIC X(30).
035900     05  RC-COL-3    PIC X(30).
036000     05  FILLER      PIC X(36) VALUE SPACES.
036100*
036200 01  RPT-DETAIL-LINE.
036300     05  FILLER      PIC X(6) VALUE SPACES.
036400     05  RD-COL-1    PIC X(30).
036500     05  RD-COL-2    PIC X(30).
036600     05  RD-COL-3    PIC X(30).
036700     05  FILLER      PIC X(36) VALUE SPACES.
036800*
036900 01  RPT-FOOTER-LINE.
037000     05  FILLER      PIC X(6) VALUE SPACES.
037100     05  RF-TEXT     PIC X(60).
037200     05  FILLER      PIC X(66) VALUE SPACES.
037300*
037400 01  RPT-BLANK-LINE.
037500     05  FILLER                   PIC X(131) VALUE SPACES.
037600     05  FILLER                   PIC X(01) VALUE SPACE.
037700*
037800 01  RPT-TOTALS-LINE.
037900     05  FILLER      PIC X(4) VALUE SPACES.
038000     05  RT-TEXT     PIC X(30).
038100     05  RT-COUNT    PIC ZZZ,ZZ9.
038200     05  FILLER      PIC X(91) VALUE SPACES.
038300*
038400 PROCEDURE DIVISION.
038500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
038600     PERFORM 100-MAINLINE THRU 100-EXIT
038700             UNTIL JOB-IS-DONE.
038800     PERFORM 999-CLEANUP THRU 999-EXIT.
038900     GOBACK.
039000*
039100 000-HOUSEKEEPING.
039200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
039300     DISPLAY "******** BEGIN JOB CYCRPT ********".
039400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
039500     PERFORM 050-GET-RUN-DATE THRU 050-EXIT.
039600     PERFORM 060-COMPUTE-CUTOFFS THRU 060-EXIT.
039700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
039800     PERFORM 070-LOAD-SYMPTOM-TABLE THRU 070-EXIT.
039900     PERFORM 900-READ-CYCLES THRU 900-EXIT.
040000     PERFORM 910-READ-DAILYLOG THRU 910-EXIT.
040100     PERFORM 920-READ-STATS THRU 920-EXIT.
040200     PERFORM 930-READ-INSIGHT THRU 930-EXIT.
040300     PERFORM 940-READ-PREDICT THRU 940-EXIT.
040400     IF NO-MORE-CYCLES AND NO-MORE-LOGS AND NO-MORE-STATS
040500             AND NO-MORE-INSTS AND NO-MORE-PREDS
040600         MOVE "Y" TO END-OF-JOB-SW.
040700     PERFORM 750-WRITE-PAGE-HEADING THRU 750-EXIT.
040800 000-EXIT.
040900     EXIT.
041000*
041100 050-GET-RUN-DATE.
041200     MOVE "050-GET-RUN-DATE" TO PARA-NAME.
041300     ACCEPT WS-RUN-DATE-6 FROM DATE.
041400     IF WS-RUN-YY < 50
041500         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
041600     ELSE
041700         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY.
041800     MOVE WS-RUN-MM TO WS-RUN-MM-OUT.
041900     MOVE WS-RUN-DD TO WS-RUN-DD-OUT.
042000     MOVE WS-RUN-CCYY TO WS-CAL-YEAR.
042100     MOVE WS-RUN-MM-OUT TO WS-CAL-MONTH.
042200 050-EXIT.
042300     EXIT.
042400*
042500 060-COMPUTE-CUTOFFS.
042600     MOVE "060-COMPUTE-CUTOFFS" TO PARA-NAME.
042700     MOVE WS-RUN-DATE TO WS-JULCNV-DATE.
042800     CALL "JULCNV" USING WS-JULCNV-DATE, WS-JULCNV-RESULT.
042900     MOVE WS-JULCNV-RESULT TO WS-JULADD-BASE.
043000*
043100     COMPUTE WS-JULADD-DAYS = 0 - (WS-HIST-MONTHS * 30).
043200     CALL "JULADD" USING WS-JULADD-BASE, WS-JULADD-DAYS,
043300         WS-JULADD-RESULT.
043400     MOVE WS-JULADD-RESULT TO WS-WALK-JULIAN.
043500     PERFORM 065-JULIAN-TO-GREG THRU 065-EXIT.
043600     MOVE WS-WALK-GREG-DATE TO WS-HIST-CUTOFF.
043700*
043800     COMPUTE WS-JULADD-DAYS = 0 - WS-SYMPTOM-DAYS.
043900     CALL "JULADD" USING WS-JULADD-BASE, WS-JULADD-DAYS,
044000         WS-JULADD-RESULT.
044100     MOVE WS-JULADD-RESULT TO WS-WALK-JULIAN.
044200     PERFORM 065-JULIAN-TO-GREG THRU 065-EXIT.
044300     MOVE WS-WALK-GREG-DATE TO WS-SYM-CUTOFF.
044400*
044500     COMPUTE WS-JULADD-DAYS = 0 - WS-MOOD-TIME-DAYS.
044600     CALL "JULADD" USING WS-JULADD-BASE, WS-JULADD-DAYS,
044700         WS-JULADD-RESULT.
044800     MOVE WS-JULADD-RESULT TO WS-WALK-JULIAN.
044900     PERFORM 065-JULIAN-TO-GREG THRU 065-EXIT.
045000     MOVE WS-WALK-GREG-DATE TO WS-MOOD-T-CUTOFF.
045100*
045200     COMPUTE WS-JULADD-DAYS = 0 - WS-MOOD-DIST-DAYS.
045300     CALL "JULADD" USING WS-JULADD-BASE, WS-JULADD-DAYS,
045400         WS-JULADD-RESULT.
045500     MOVE WS-JULADD-RESULT TO WS-WALK-JULIAN.
045600     PERFORM 065-JULIAN-TO-GREG THRU 065-EXIT.
045700     MOVE WS-WALK-GREG-DATE TO WS-MOOD-D-CUTOFF.
045800*
045900     COMPUTE WS-CAL-START-DATE =
046000         (WS-CAL-YEAR * 10000) + (WS-CAL-MONTH * 100) + 1.
046100     IF WS-CAL-MONTH = 12
046200         COMPUTE WS-CAL-BOUND-DATE =
046300             ((WS-CAL-YEAR + 1) * 10000) + 0101
046400     ELSE
046500         COMPUTE WS-CAL-BOUND-DATE =
046600             (WS-CAL-YEAR * 10000) +
046700                 ((WS-CAL-MONTH + 1) * 100) + 1.
046800 060-EXIT.
046900     EXIT.
047000*
047100 065-JULIAN-TO-GREG.
047200     MOVE WS-WALK-JULIAN TO WS-JULADD-BASE.
047300     MOVE 0 TO WS-JULADD-DAYS.
047400     CALL "JULADD" USING WS-JULADD-BASE, WS-JULADD-DAYS,
047500         WS-JULADD-RESULT.
047600     MOVE WS-JULADD-RESULT TO WS-WALK-GREG-DATE.
047700 065-EXIT.
047800     EXIT.
047900*
048000 070-LOAD-SYMPTOM-TABLE.
048100     MOVE "070-LOAD-SYMPTOM-TABLE" TO PARA-NAME.
048200     MOVE 0 TO WS-SYM-TAB-COUNT.
048300     PERFORM 900-READ-SYMPTOMS THRU 900-EXIT.
048400 070-LOAD-LOOP.
048500     IF NO-MORE-SYMS
048600         GO TO 070-EXIT.
048700     ADD 1 TO WS-SYM-TAB-COUNT.
048800     SET WS-REF-SYM-IDX TO WS-SYM-TAB-COUNT.
048900     MOVE SY-SYMPTOM-NAME TO WS-REF-SYM-NAME (WS-REF-SYM-IDX).
049000     MOVE SY-ACTIVE-FLAG TO WS-REF-SYM-ACTIVE (WS-REF-SYM-IDX).
049100     PERFORM 900-READ-SYMPTOMS THRU 900-EXIT.
049200     GO TO 070-LOAD-LOOP.
049300 070-EXIT.
049400     EXIT.
049500*
049600 100-MAINLINE.
049700     MOVE "100-MAINLINE" TO PARA-NAME.
049800     PERFORM 150-FIND-LOW-USER THRU 150-EXIT.
049900     IF JOB-IS-DONE
050000         GO TO 100-EXIT.
050100     ADD 1 TO USERS-READ.
050200     PERFORM 200-NEW-USER THRU 200-EXIT.
050300 100-EXIT.
050400     EXIT.
050500*
050600 150-FIND-LOW-USER.
050700     MOVE 999999 TO WS-LOW-USER.
050800     IF NOT NO-MORE-CYCLES AND CY-USER-ID < WS-LOW-USER
050900         MOVE CY-USER-ID TO WS-LOW-USER.
051000     IF NOT NO-MORE-LOGS AND DL-USER-ID < WS-LOW-USER
051100         MOVE DL-USER-ID TO WS-LOW-USER.
051200     IF NOT NO-MORE-STATS AND ST-USER-ID < WS-LOW-USER
051300         MOVE ST-USER-ID TO WS-LOW-USER.
051400     IF NOT NO-MORE-INSTS AND IN-USER-ID < WS-LOW-USER
051500         MOVE IN-USER-ID TO WS-LOW-USER.
051600     IF NOT NO-MORE-PREDS AND PR-USER-ID < WS-LOW-USER
051700         MOVE PR-USER-ID TO WS-LOW-USER.
051800     IF WS-LOW-USER = 999999
051900         MOVE "Y" TO END-OF-JOB-SW.
052000 150-EXIT.
052100     EXIT.
052200*
052300 200-NEW-USER.
052400     MOVE "200-NEW-USER" TO PARA-NAME.
052500     PERFORM 750-WRITE-PAGE-HEADING THRU 750-EXIT.
052600     MOVE WS-LOW-USER TO RU-USER-ID.
052700     WRITE RPTFILE-REC FROM RPT-USER-LINE.
052800     WRITE RPTFILE-REC FROM RPT-BLANK-LINE.
052900     PERFORM 210-LOAD-CYCLE-TABLE THRU 210-EXIT.
053000     PERFORM 220-LOAD-DAILY-TABLE THRU 220-EXIT.
053100     MOVE "N" TO WS-STATS-HERE-SW.
053200     IF NOT NO-MORE-STATS AND ST-USER-ID = WS-LOW-USER
053300         MOVE "Y" TO WS-STATS-HERE-SW.
053400     PERFORM 300-CYCLE-LENGTH-HISTORY THRU 300-EXIT.
053500     PERFORM 320-PHASE-CALENDAR THRU 320-EXIT.
053600     PERFORM 340-STATISTICS-SUMMARY THRU 340-EXIT.
053700     PERFORM 400-TOP-SYMPTOMS THRU 400-EXIT.
053800     PERFORM 420-SYMPTOMS-BY-PHASE THRU 420-EXIT.
053900     PERFORM 500-MOOD-TIMELINE THRU 500-EXIT.
054000     PERFORM 520-MOOD-DISTRIBUTION THRU 520-EXIT.
054100     PERFORM 600-INSIGHTS-SECTION THRU 600-EXIT.
054200     PERFORM 650-COUNT-PREDICTIONS THRU 650-EXIT.
054300     IF WS-STATS-HERE
054400         PERFORM 920-READ-STATS THRU 920-EXIT.
054500 200-EXIT.
054600     EXIT.
054700*
054800 210-LOAD-CYCLE-TABLE.
054900     MOVE 0 TO WS-CYC-COUNT.
055000 210-LOAD-LOOP.
055100     IF NO-MORE-CYCLES OR CY-USER-ID NOT = WS-LOW-USER
055200         GO TO 210-EXIT.
055300     ADD 1 TO WS-CYC-COUNT.
055400     IF WS-CYC-COUNT > 200
055500         MOVE "CYCLE TABLE OVERFLOW" TO ABEND-REASON
055600         MOVE WS-LOW-USER TO ACTUAL-VAL
055700         GO TO 1000-ABEND-RTN.
055800     SET WS-CTAB-IDX TO WS-CYC-COUNT.
055900     MOVE CY-START-DATE  TO WS-CYC-START-DATE (WS-CTAB-IDX).
056000     MOVE CY-END-DATE    TO WS-CYC-END-DATE   (WS-CTAB-IDX).
056100     MOVE CY-CYCLE-LENGTH TO WS-CYC-LENGTH    (WS-CTAB-IDX).
056200     MOVE CY-PERIOD-LENGTH TO WS-CYC-PERIOD-LEN (WS-CTAB-IDX).
056300     PERFORM 900-READ-CYCLES THRU 900-EXIT.
056400     GO TO 210-LOAD-LOOP.
056500 210-EXIT.
056600     EXIT.
056700*
056800 220-LOAD-DAILY-TABLE.
056900     MOVE 0 TO WS-LOG-COUNT.
057000 220-LOAD-LOOP.
057100     IF NO-MORE-LOGS OR DL-USER-ID NOT = WS-LOW-USER
057200         GO TO 220-EXIT.
057300     ADD 1 TO WS-LOG-COUNT.
057400     IF WS-LOG-COUNT > 400
057500         MOVE "DAILY LOG TABLE OVERFLOW" TO ABEND-REASON
057600         MOVE WS-LOW-USER TO ACTUAL-VAL
057700         GO TO 1000-ABEND-RTN.
057800     SET WS-DTAB-IDX TO WS-LOG-COUNT.
057900     MOVE DL-LOG-DATE   TO WS-LOG-DATE      (WS-DTAB-IDX).
058000     MOVE DL-CYCLE-START-DATE
058100                        TO WS-LOG-CYC-START (WS-DTAB-IDX).
058200     MOVE DL-MOOD       TO WS-LOG-MOOD      (WS-DTAB-IDX).
058300     MOVE DL-SYMPTOM-COUNT
058400                        TO WS-LOG-SYM-COUNT (WS-DTAB-IDX).
058500     MOVE DL-SYMPTOM-NAME (1) TO WS-LOG-SYM-NAME (WS-DTAB-IDX 1).
058600     MOVE DL-SYMPTOM-NAME (2) TO WS-LOG-SYM-NAME (WS-DTAB-IDX 2).
058700     MOVE DL-SYMPTOM-NAME (3) TO WS-LOG-SYM-NAME (WS-DTAB-IDX 3).
058800     MOVE DL-SYMPTOM-NAME (4) TO WS-LOG-SYM-NAME (WS-DTAB-IDX 4).
058900     MOVE DL-SYMPTOM-NAME (5) TO WS-LOG-SYM-NAME (WS-DTAB-IDX 5).
059000     MOVE DL-SYMPTOM-NAME (6) TO WS-LOG-SYM-NAME (WS-DTAB-IDX 6).
059100     MOVE DL-SYMPTOM-NAME (7) TO WS-LOG-SYM-NAME (WS-DTAB-IDX 7).
059200     MOVE DL-SYMPTOM-NAME (8) TO WS-LOG-SYM-NAME (WS-DTAB-IDX 8).
059300     MOVE DL-SYMPTOM-NAME (9) TO WS-LOG-SYM-NAME (WS-DTAB-IDX 9).
059400     MOVE DL-SYMPTOM-NAME (10)
059500         TO WS-LOG-SYM-NAME (WS-DTAB-IDX 10).
059600     PERFORM 910-READ-DAILYLOG THRU 910-EXIT.
059700     GO TO 220-LOAD-LOOP.
059800 220-EXIT.
059900     EXIT.
060000*
060100 300-CYCLE-LENGTH-HISTORY.
060200     MOVE "300-CYCLE-LENGTH-HISTORY" TO PARA-NAME.
060300     MOVE "CYCLE LENGTH HISTORY" TO RS-TITLE.
060400     WRITE RPTFILE-REC FROM RPT-SECTION-LINE.
060500     MOVE "START DATE" TO RC-COL-1.
060600     MOVE "CYCLE LENGTH" TO RC-COL-2.
060700     MOVE SPACES TO RC-COL-3.
060800     WRITE RPTFILE-REC FROM RPT-COLHDR-LINE.
060900     MOVE 0 TO WS-HIST-LISTED.
061000     PERFORM 305-HIST-ONE-CYCLE
061100         VARYING WS-CYC-IDX FROM 1 BY 1
061200         UNTIL WS-CYC-IDX > WS-CYC-COUNT.
061300     MOVE "CYCLES LISTED:" TO RT-TEXT.
061400     MOVE WS-HIST-LISTED TO RT-COUNT.
061500     WRITE RPTFILE-REC FROM RPT-TOTALS-LINE.
061600     WRITE RPTFILE-REC FROM RPT-BLANK-LINE.
061700 300-EXIT.
061800     EXIT.
061900*
062000 305-HIST-ONE-CYCLE.
062100     IF WS-CYC-START-DATE (WS-CYC-IDX) < WS-HIST-CUTOFF
062200         GO TO 305-EXIT.
062300     IF WS-CYC-LENGTH (WS-CYC-IDX) = 0
062400         GO TO 305-EXIT.
062500     MOVE WS-CYC-START-DATE (WS-CYC-IDX) TO WS-JULCNV-DATE.
062600     PERFORM 730-EDIT-DATE THRU 730-EXIT.
062700     MOVE WS-EDIT-DATE TO RD-COL-1.
062800     MOVE WS-CYC-LENGTH (WS-CYC-IDX) TO WS-NUM-EDIT-3.
062900     MOVE WS-NUM-EDIT-3 TO RD-COL-2.
063000     MOVE SPACES TO RD-COL-3.
063100     WRITE RPTFILE-REC FROM RPT-DETAIL-LINE.
063200     ADD 1 TO WS-HIST-LISTED.
063300 305-EXIT.
063400     EXIT.
063500*
063600 320-PHASE-CALENDAR.
063700     MOVE "320-PHASE-CALENDAR" TO PARA-NAME.
063800     MOVE "PHASE CALENDAR" TO RS-TITLE.
063900     WRITE RPTFILE-REC FROM RPT-SECTION-LINE.
064000     MOVE "DATE" TO RC-COL-1.
064100     MOVE "PHASE" TO RC-COL-2.
064200     MOVE "DAY OF CYCLE" TO RC-COL-3.
064300     WRITE RPTFILE-REC FROM RPT-COLHDR-LINE.
064400     PERFORM 322-CAL-ONE-CYCLE THRU 322-EXIT
064500         VARYING WS-CYC-IDX FROM 1 BY 1
064600         UNTIL WS-CYC-IDX > WS-CYC-COUNT.
064700     WRITE RPTFILE-REC FROM RPT-BLANK-LINE.
064800 320-EXIT.
064900     EXIT.
065000*
065100 322-CAL-ONE-CYCLE.
065200     IF WS-CYC-START-DATE (WS-CYC-IDX) > WS-CAL-BOUND-DATE
065300         GO TO 322-EXIT.
065400     IF WS-CYC-END-DATE (WS-CYC-IDX) NOT = 0
065500         AND WS-CYC-END-DATE (WS-CYC-IDX) < WS-CAL-START-DATE
065600         GO TO 322-EXIT.
065700*
065800     MOVE WS-CYC-START-DATE (WS-CYC-IDX) TO WS-JULCNV-DATE.
065900     CALL "JULCNV" USING WS-JULCNV-DATE, WS-JULCNV-RESULT.
066000     MOVE WS-JULCNV-RESULT TO WS-CYC-START-JULIAN.
066100*
066200     MOVE WS-CAL-START-DATE TO WS-JULCNV-DATE.
066300     CALL "JULCNV" USING WS-JULCNV-DATE, WS-JULCNV-RESULT.
066400     MOVE WS-JULCNV-RESULT TO WS-WALK-JULIAN.
066500     IF WS-CYC-START-JULIAN > WS-WALK-JULIAN
066600         MOVE WS-CYC-START-JULIAN TO WS-WALK-JULIAN.
066700*
066800     IF WS-CYC-END-DATE (WS-CYC-IDX) = 0
066900         MOVE WS-CAL-BOUND-DATE TO WS-JULCNV-DATE
067000     ELSE
067100         MOVE WS-CYC-END-DATE (WS-CYC-IDX) TO WS-JULCNV-DATE.
067200     CALL "JULCNV" USING WS-JULCNV-DATE, WS-JULCNV-RESULT.
067300     MOVE WS-JULCNV-RESULT TO WS-CYC-BOUND-JULIAN.
067400     MOVE WS-CAL-BOUND-DATE TO WS-JULCNV-DATE.
067500     CALL "JULCNV" USING WS-JULCNV-DATE, WS-JULCNV-RESULT.
067600     IF WS-JULCNV-RESULT < WS-CYC-BOUND-JULIAN
067700         MOVE WS-JULCNV-RESULT TO WS-CYC-BOUND-JULIAN.
067800*
067900 324-CAL-WALK-LOOP.
068000     IF WS-WALK-JULIAN NOT < WS-CYC-BOUND-JULIAN
068100         GO TO 322-EXIT.
068200     COMPUTE WS-DAY-OF-CYCLE =
068300         WS-WALK-JULIAN - WS-CYC-START-JULIAN + 1.
068400     PERFORM 325-CLASSIFY-PHASE-CAL THRU 325-EXIT.
068500     MOVE WS-WALK-JULIAN TO WS-JULADD-BASE.
068600     MOVE 0 TO WS-JULADD-DAYS.
068700     CALL "JULADD" USING WS-JULADD-BASE, WS-JULADD-DAYS,
068800         WS-JULADD-RESULT.
068900     MOVE WS-JULADD-RESULT TO WS-JULCNV-DATE.
069000     PERFORM 730-EDIT-DATE THRU 730-EXIT.
069100     MOVE WS-EDIT-DATE TO RD-COL-1.
069200     MOVE WS-PHASE-LABEL TO RD-COL-2.
069300     MOVE WS-DAY-OF-CYCLE TO WS-NUM-EDIT-3.
069400     MOVE WS-NUM-EDIT-3 TO RD-COL-3.
069500     WRITE RPTFILE-REC FROM RPT-DETAIL-LINE.
069600     ADD 1 TO WS-WALK-JULIAN.
069700     GO TO 324-CAL-WALK-LOOP.
069800 322-EXIT.
069900     EXIT.
070000*
070100 325-CLASSIFY-PHASE-CAL.
070200     IF WS-CYC-PERIOD-LEN (WS-CYC-IDX) > 0
070300         AND WS-DAY-OF-CYCLE NOT > WS-CYC-PERIOD-LEN (WS-CYC-IDX)
070400         MOVE "PERIOD" TO WS-PHASE-LABEL
070500         GO TO 325-EXIT.
070600     IF WS-CYC-LENGTH (WS-CYC-IDX) = 0
070700         MOVE "NORMAL" TO WS-PHASE-LABEL
070800         GO TO 325-EXIT.
070900     COMPUTE WS-OV-CENTER =
071000         WS-CYC-LENGTH (WS-CYC-IDX) - 14.
071100     COMPUTE WS-OV-DIST =
071200         WS-DAY-OF-CYCLE - WS-OV-CENTER.
071300     IF WS-OV-DIST < 0
071400         COMPUTE WS-OV-DIST = 0 - WS-OV-DIST.
071500     IF WS-OV-DIST NOT > 1
071600         MOVE "OVULATION" TO WS-PHASE-LABEL
071700         GO TO 325-EXIT.
071800     IF WS-DAY-OF-CYCLE NOT < (WS-OV-CENTER - 3)
071900         AND WS-DAY-OF-CYCLE NOT > (WS-OV-CENTER + 1)
072000         MOVE "FERTILE" TO WS-PHASE-LABEL
072100         GO TO 325-EXIT.
072200     MOVE "NORMAL" TO WS-PHASE-LABEL.
072300 325-EXIT.
072400     EXIT.
072500*
072600 340-STATISTICS-SUMMARY.
072700     MOVE "340-STATISTICS-SUMMARY" TO PARA-NAME.
072800     MOVE "STATISTICS SUMMARY" TO RS-TITLE.
072900     WRITE RPTFILE-REC FROM RPT-SECTION-LINE.
073000     IF NOT WS-STATS-HERE
073100         MOVE "NO STATISTICS AVAILABLE" TO RF-TEXT
073200         WRITE RPTFILE-REC FROM RPT-FOOTER-LINE
073300         WRITE RPTFILE-REC FROM RPT-BLANK-LINE
073400         GO TO 340-EXIT.
073500     MOVE ST-AVG-CYCLE-LEN TO WS-MEAN-EDIT.
073600     MOVE "AVERAGE CYCLE LENGTH" TO RT-TEXT.
073700     MOVE WS-MEAN-EDIT TO RD-COL-2.
073800     MOVE "AVERAGE CYCLE LENGTH" TO RD-COL-1.
073900     WRITE RPTFILE-REC FROM RPT-DETAIL-LINE.
074000     MOVE ST-MIN-CYCLE-LEN TO WS-NUM-EDIT-3.
074100     MOVE "SHORTEST CYCLE" TO RD-COL-1.
074200     MOVE WS-NUM-EDIT-3 TO RD-COL-2.
074300     WRITE RPTFILE-REC FROM RPT-DETAIL-LINE.
074400     MOVE ST-MAX-CYCLE-LEN TO WS-NUM-EDIT-3.
074500     MOVE "LONGEST CYCLE" TO RD-COL-1.
074600     MOVE WS-NUM-EDIT-3 TO RD-COL-2.
074700     WRITE RPTFILE-REC FROM RPT-DETAIL-LINE.
074800     MOVE ST-AVG-PERIOD-LEN TO WS-MEAN-EDIT.
074900     MOVE "AVERAGE PERIOD LENGTH" TO RD-COL-1.
075000     MOVE WS-MEAN-EDIT TO RD-COL-2.
075100     WRITE RPTFILE-REC FROM RPT-DETAIL-LINE.
075200     MOVE ST-TOTAL-CYCLES TO WS-NUM-EDIT-3.
075300     MOVE "TOTAL CYCLES TRACKED" TO RD-COL-1.
075400     MOVE WS-NUM-EDIT-3 TO RD-COL-2.
075500     WRITE RPTFILE-REC FROM RPT-DETAIL-LINE.
075600     MOVE ST-REGULARITY TO WS-REG-EDIT.
075700     MOVE "REGULARITY SCORE" TO RD-COL-1.
075800     MOVE WS-REG-EDIT TO RD-COL-2.
075900     WRITE RPTFILE-REC FROM RPT-DETAIL-LINE.
076000     WRITE RPTFILE-REC FROM RPT-BLANK-LINE.
076100 340-EXIT.
076200     EXIT.
076300*
076400 400-TOP-SYMPTOMS.
076500     MOVE "400-TOP-SYMPTOMS" TO PARA-NAME.
076600     MOVE "TOP SYMPTOMS" TO RS-TITLE.
076700     WRITE RPTFILE-REC FROM RPT-SECTION-LINE.
076800     MOVE "RANK" TO RC-COL-1.
076900     MOVE "SYMPTOM NAME" TO RC-COL-2.
077000     MOVE "FREQUENCY" TO RC-COL-3.
077100     WRITE RPTFILE-REC FROM RPT-COLHDR-LINE.
077200     MOVE 0 TO WS-SYM-TAB-COUNT.
077300     MOVE 0 TO WS-PS-TAB-COUNT.
077400     PERFORM 405-TALLY-ONE-LOG
077500         VARYING WS-LOG-IDX FROM 1 BY 1
077600         UNTIL WS-LOG-IDX > WS-LOG-COUNT.
077700     PERFORM 410-PRINT-TOP-SYMPTOMS THRU 410-EXIT.
077800     WRITE RPTFILE-REC FROM RPT-BLANK-LINE.
077900 400-EXIT.
078000     EXIT.
078100*
078200 405-TALLY-ONE-LOG.
078300     IF WS-LOG-DATE (WS-LOG-IDX) < WS-SYM-CUTOFF
078400         GO TO 405-EXIT.
078500     PERFORM 407-TALLY-ONE-SLOT
078600         VARYING WS-SYM-SLOT FROM 1 BY 1
078700         UNTIL WS-SYM-SLOT > WS-LOG-SYM-COUNT (WS-LOG-IDX)
078800         OR WS-SYM-SLOT > 10.
078900 405-EXIT.
079000     EXIT.
079100*
079200 407-TALLY-ONE-SLOT.
079300     IF WS-LOG-SYM-NAME (WS-LOG-IDX WS-SYM-SLOT) = SPACES
079400         GO TO 407-EXIT.
079500     PERFORM 408-FIND-OR-ADD-COUNTER THRU 408-EXIT.
079600 407-EXIT.
079700     EXIT.
079800*
079900 408-FIND-OR-ADD-COUNTER.
080000     MOVE 0 TO WS-SYM-TAB-IDX.
080100     PERFORM 409-SCAN-ONE-COUNTER
080200         VARYING WS-PS-TAB-IDX FROM 1 BY 1
080300         UNTIL WS-PS-TAB-IDX > WS-PS-TAB-COUNT.
080400     IF WS-SYM-TAB-IDX NOT = 0
080500         SET WS-PSTAB-IDX TO WS-SYM-TAB-IDX
080600         ADD 1 TO WS-PS-COUNT (WS-PSTAB-IDX)
080700         GO TO 408-EXIT.
080800     ADD 1 TO WS-PS-TAB-COUNT.
080900     IF WS-PS-TAB-COUNT > 120
081000         MOVE "SYMPTOM/PHASE TABLE OVERFLOW" TO ABEND-REASON
081100         MOVE WS-LOW-USER TO ACTUAL-VAL
081200         GO TO 1000-ABEND-RTN.
081300     SET WS-PSTAB-IDX TO WS-PS-TAB-COUNT.
081400     MOVE WS-LOG-SYM-NAME (WS-LOG-IDX WS-SYM-SLOT)
081500         TO WS-PS-NAME (WS-PSTAB-IDX).
081600     MOVE SPACES TO WS-PS-PHASE (WS-PSTAB-IDX).
081700     MOVE 1 TO WS-PS-COUNT (WS-PSTAB-IDX).
081800 408-EXIT.
081900     EXIT.
082000*
082100 409-SCAN-ONE-COUNTER.
082200     IF WS-PS-PHASE (WS-PS-TAB-IDX) = SPACES
082300         AND WS-PS-NAME (WS-PS-TAB-IDX) =
082400             WS-LOG-SYM-NAME (WS-LOG-IDX WS-SYM-SLOT)
082500         MOVE WS-PS-TAB-IDX TO WS-SYM-TAB-IDX.
082600 409-EXIT.
082700     EXIT.
082800*
082900 410-PRINT-TOP-SYMPTOMS.
083000     MOVE 0 TO WS-SYM-TAB-COUNT.
083100 415-PRINT-LOOP.
083200     IF WS-SYM-TAB-COUNT = 10
083300         GO TO 410-EXIT.
083400     PERFORM 417-FIND-NEXT-HIGHEST THRU 417-EXIT.
083500     IF WS-SYM-TAB-IDX = 0
083600         GO TO 410-EXIT.
083700     ADD 1 TO WS-SYM-TAB-COUNT.
083800     MOVE WS-SYM-TAB-COUNT TO WS-NUM-EDIT-3.
083900     MOVE WS-NUM-EDIT-3 TO RD-COL-1.
084000     MOVE WS-PS-NAME (WS-SYM-TAB-IDX) TO RD-COL-2.
084100     MOVE WS-PS-COUNT (WS-SYM-TAB-IDX) TO WS-NUM-EDIT-3.
084200     MOVE WS-NUM-EDIT-3 TO RD-COL-3.
084300     WRITE RPTFILE-REC FROM RPT-DETAIL-LINE.
084400     MOVE -1 TO WS-PS-COUNT (WS-SYM-TAB-IDX).
084500     GO TO 415-PRINT-LOOP.
084600 410-EXIT.
084700     EXIT.
084800*
084900 417-FIND-NEXT-HIGHEST.
085000     MOVE 0 TO WS-SYM-TAB-IDX.
085100     MOVE -1 TO WS-SYM-SLOT.
085200     PERFORM 418-CHECK-ONE-ENTRY
085300         VARYING WS-PS-TAB-IDX FROM 1 BY 1
085400         UNTIL WS-PS-TAB-IDX > WS-PS-TAB-COUNT.
085500 417-EXIT.
085600     EXIT.
085700*
085800 418-CHECK-ONE-ENTRY.
085900     IF WS-PS-PHASE (WS-PS-TAB-IDX) NOT = SPACES
086000         GO TO 418-EXIT.
086100     IF WS-PS-COUNT (WS-PS-TAB-IDX) > WS-SYM-SLOT
086200         MOVE WS-PS-COUNT (WS-PS-TAB-IDX) TO WS-SYM-SLOT
086300         SET WS-SYM-TAB-IDX TO WS-PS-TAB-IDX.
086400 418-EXIT.
086500     EXIT.
086600*
086700 420-SYMPTOMS-BY-PHASE.
086800     MOVE "420-SYMPTOMS-BY-PHASE" TO PARA-NAME.
086900     MOVE "SYMPTOMS BY PHASE" TO RS-TITLE.
087000     WRITE RPTFILE-REC FROM RPT-SECTION-LINE.
087100     MOVE "PHASE" TO RC-COL-1.
087200     MOVE "SYMPTOM NAME" TO RC-COL-2.
087300     MOVE "COUNT" TO RC-COL-3.
087400     WRITE RPTFILE-REC FROM RPT-COLHDR-LINE.
087500     MOVE 0 TO WS-PS-TAB-COUNT.
087600     MOVE 0 TO WS-CYC-DONE-COUNT.
087700     PERFORM 422-PHASE-ONE-CYCLE
087800         VARYING WS-CYC-IDX FROM 1 BY 1
087900         UNTIL WS-CYC-IDX > WS-CYC-COUNT
088000         OR WS-CYC-DONE-COUNT = 3.
088100     MOVE "PERIOD    " TO WS-PHASE-LABEL.
088200     PERFORM 428-PRINT-ONE-PHASE THRU 428-EXIT.
088300     MOVE "FOLLICULAR" TO WS-PHASE-LABEL.
088400     PERFORM 428-PRINT-ONE-PHASE THRU 428-EXIT.
088500     MOVE "OVULATION " TO WS-PHASE-LABEL.
088600     PERFORM 428-PRINT-ONE-PHASE THRU 428-EXIT.
088700     MOVE "LUTEAL    " TO WS-PHASE-LABEL.
088800     PERFORM 428-PRINT-ONE-PHASE THRU 428-EXIT.
088900     WRITE RPTFILE-REC FROM RPT-BLANK-LINE.
089000 420-EXIT.
089100     EXIT.
089200*
089300 422-PHASE-ONE-CYCLE.
089400     IF WS-CYC-END-DATE
089500         (WS-CYC-COUNT - WS-CYC-IDX + 1) = 0
089600         GO TO 422-EXIT.
089700     ADD 1 TO WS-CYC-DONE-COUNT.
089800     IF WS-CYC-LENGTH
089900         (WS-CYC-COUNT - WS-CYC-IDX + 1) = 0
090000         GO TO 422-EXIT.
090100     SET WS-CTAB-IDX TO WS-CYC-COUNT - WS-CYC-IDX + 1.
090200     PERFORM 424-PHASE-ONE-LOG
090300         VARYING WS-LOG-IDX FROM 1 BY 1
090400         UNTIL WS-LOG-IDX > WS-LOG-COUNT.
090500 422-EXIT.
090600     EXIT.
090700*
090800 424-PHASE-ONE-LOG.
090900     IF WS-LOG-CYC-START (WS-LOG-IDX) NOT =
091000         WS-CYC-START-DATE (WS-CTAB-IDX)
091100         GO TO 424-EXIT.
091200     MOVE WS-LOG-CYC-START (WS-LOG-IDX) TO WS-JULCNV-DATE.
091300     CALL "JULCNV" USING WS-JULCNV-DATE, WS-JULCNV-RESULT.
091400     MOVE WS-JULCNV-RESULT TO WS-CYC-START-JULIAN.
091500     MOVE WS-LOG-DATE (WS-LOG-IDX) TO WS-JULCNV-DATE.
091600     CALL "JULCNV" USING WS-JULCNV-DATE, WS-JULCNV-RESULT.
091700     COMPUTE WS-DAY-OF-CYCLE =
091800         WS-JULCNV-RESULT - WS-CYC-START-JULIAN + 1.
091900     PERFORM 425-CLASSIFY-PHASE-SYM THRU 425-EXIT.
092000     PERFORM 427-BUMP-ONE-LOG
092100         VARYING WS-SYM-SLOT FROM 1 BY 1
092200         UNTIL WS-SYM-SLOT > WS-LOG-SYM-COUNT (WS-LOG-IDX)
092300         OR WS-SYM-SLOT > 10.
092400 424-EXIT.
092500     EXIT.
092600*
092700 425-CLASSIFY-PHASE-SYM.
092800     IF WS-CYC-PERIOD-LEN (WS-CTAB-IDX) > 0
092900         AND WS-DAY-OF-CYCLE NOT >
093000             WS-CYC-PERIOD-LEN (WS-CTAB-IDX)
093100         MOVE "PERIOD    " TO WS-PHASE-LABEL
093200         GO TO 425-EXIT.
093300     COMPUTE WS-FOLLIC-BOUND = WS-CYC-LENGTH (WS-CTAB-IDX) / 2.
093400     IF WS-DAY-OF-CYCLE NOT > WS-FOLLIC-BOUND
093500         MOVE "FOLLICULAR" TO WS-PHASE-LABEL
093600         GO TO 425-EXIT.
093700     COMPUTE WS-OV-CENTER = WS-CYC-LENGTH (WS-CTAB-IDX) - 14.
093800     COMPUTE WS-OV-DIST = WS-DAY-OF-CYCLE - WS-OV-CENTER.
093900     IF WS-OV-DIST < 0
094000         COMPUTE WS-OV-DIST = 0 - WS-OV-DIST.
094100     IF WS-OV-DIST NOT > 2
094200         MOVE "OVULATION " TO WS-PHASE-LABEL
094300         GO TO 425-EXIT.
094400     MOVE "LUTEAL    " TO WS-PHASE-LABEL.
094500 425-EXIT.
094600     EXIT.
094700*
094800 427-BUMP-ONE-LOG.
094900     IF WS-LOG-SYM-NAME (WS-LOG-IDX WS-SYM-SLOT) = SPACES
095000         GO TO 427-EXIT.
095100     MOVE 0 TO WS-SYM-TAB-IDX.
095200     PERFORM 429-SCAN-PHASE-COUNTER
095300         VARYING WS-PS-TAB-IDX FROM 1 BY 1
095400         UNTIL WS-PS-TAB-IDX > WS-PS-TAB-COUNT.
095500     IF WS-SYM-TAB-IDX NOT = 0
095600         SET WS-PSTAB-IDX TO WS-SYM-TAB-IDX
095700         ADD 1 TO WS-PS-COUNT (WS-PSTAB-IDX)
095800         GO TO 427-EXIT.
095900     ADD 1 TO WS-PS-TAB-COUNT.
096000     IF WS-PS-TAB-COUNT > 120
096100         MOVE "SYMPTOM/PHASE TABLE OVERFLOW" TO ABEND-REASON
096200         MOVE WS-LOW-USER TO ACTUAL-VAL
096300         GO TO 1000-ABEND-RTN.
096400     SET WS-PSTAB-IDX TO WS-PS-TAB-COUNT.
096500     MOVE WS-PHASE-LABEL TO WS-PS-PHASE (WS-PSTAB-IDX).
096600     MOVE WS-LOG-SYM-NAME (WS-LOG-IDX WS-SYM-SLOT)
096700         TO WS-PS-NAME (WS-PSTAB-IDX).
096800     MOVE 1 TO WS-PS-COUNT (WS-PSTAB-IDX).
096900 427-EXIT.
097000     EXIT.
097100*
097200 429-SCAN-PHASE-COUNTER.
097300     IF WS-PS-PHASE (WS-PS-TAB-IDX) = WS-PHASE-LABEL
097400         AND WS-PS-NAME (WS-PS-TAB-IDX) =
097500             WS-LOG-SYM-NAME (WS-LOG-IDX WS-SYM-SLOT)
097600         MOVE WS-PS-TAB-IDX TO WS-SYM-TAB-IDX.
097700 429-EXIT.
097800     EXIT.
097900*
098000 428-PRINT-ONE-PHASE.
098100     PERFORM 430-PRINT-ONE-PS-ENTRY
098200         VARYING WS-PS-TAB-IDX FROM 1 BY 1
098300         UNTIL WS-PS-TAB-IDX > WS-PS-TAB-COUNT.
098400 428-EXIT.
098500     EXIT.
098600*
098700 430-PRINT-ONE-PS-ENTRY.
098800     IF WS-PS-PHASE (WS-PS-TAB-IDX) NOT = WS-PHASE-LABEL
098900         GO TO 430-EXIT.
099000     MOVE WS-PHASE-LABEL TO RD-COL-1.
099100     MOVE WS-PS-NAME (WS-PS-TAB-IDX) TO RD-COL-2.
099200     MOVE WS-PS-COUNT (WS-PS-TAB-IDX) TO WS-NUM-EDIT-3.
099300     MOVE WS-NUM-EDIT-3 TO RD-COL-3.
099400     WRITE RPTFILE-REC FROM RPT-DETAIL-LINE.
099500 430-EXIT.
099600     EXIT.
099700*
099800 500-MOOD-TIMELINE.
099900     MOVE "500-MOOD-TIMELINE" TO PARA-NAME.
100000     MOVE "MOOD TIMELINE" TO RS-TITLE.
100100     WRITE RPTFILE-REC FROM RPT-SECTION-LINE.
100200     MOVE "DATE" TO RC-COL-1.
100300     MOVE "MOOD SCORE" TO RC-COL-2.
100400     MOVE SPACES TO RC-COL-3.
100500     WRITE RPTFILE-REC FROM RPT-COLHDR-LINE.
100600     PERFORM 505-TIMELINE-ONE-LOG
100700         VARYING WS-LOG-IDX FROM 1 BY 1
100800         UNTIL WS-LOG-IDX > WS-LOG-COUNT.
100900     WRITE RPTFILE-REC FROM RPT-BLANK-LINE.
101000 500-EXIT.
101100     EXIT.
101200*
101300 505-TIMELINE-ONE-LOG.
101400     IF WS-LOG-DATE (WS-LOG-IDX) < WS-MOOD-T-CUTOFF
101500         GO TO 505-EXIT.
101600     IF WS-LOG-MOOD (WS-LOG-IDX) = SPACES
101700         GO TO 505-EXIT.
101800     MOVE WS-LOG-DATE (WS-LOG-IDX) TO WS-JULCNV-DATE.
101900     PERFORM 730-EDIT-DATE THRU 730-EXIT.
102000     MOVE WS-EDIT-DATE TO RD-COL-1.
102100     PERFORM 510-SCORE-MOOD THRU 510-EXIT.
102200     MOVE WS-NUM-EDIT-3 TO RD-COL-2.
102300     MOVE SPACES TO RD-COL-3.
102400     WRITE RPTFILE-REC FROM RPT-DETAIL-LINE.
102500 505-EXIT.
102600     EXIT.
102700*
102800 510-SCORE-MOOD.
102900     IF WS-LOG-MOOD (WS-LOG-IDX) = "GREAT   "
103000         MOVE 5 TO WS-NUM-EDIT-3
103100     ELSE IF WS-LOG-MOOD (WS-LOG-IDX) = "GOOD    "
103200         MOVE 4 TO WS-NUM-EDIT-3
103300     ELSE IF WS-LOG-MOOD (WS-LOG-IDX) = "OKAY    "
103400         MOVE 3 TO WS-NUM-EDIT-3
103500     ELSE IF WS-LOG-MOOD (WS-LOG-IDX) = "BAD     "
103600         MOVE 2 TO WS-NUM-EDIT-3
103700     ELSE IF WS-LOG-MOOD (WS-LOG-IDX) = "TERRIBLE"
103800         MOVE 1 TO WS-NUM-EDIT-3
103900     ELSE
104000         MOVE 3 TO WS-NUM-EDIT-3.
104100 510-EXIT.
104200     EXIT.
104300*
104400 520-MOOD-DISTRIBUTION.
104500     MOVE "520-MOOD-DISTRIBUTION" TO PARA-NAME.
104600     MOVE "MOOD DISTRIBUTION" TO RS-TITLE.
104700     WRITE RPTFILE-REC FROM RPT-SECTION-LINE.
104800     MOVE "MOOD" TO RC-COL-1.
104900     MOVE "COUNT" TO RC-COL-2.
105000     MOVE SPACES TO RC-COL-3.
105100     WRITE RPTFILE-REC FROM RPT-COLHDR-LINE.
105200     MOVE 0 TO WS-MD-GREAT-CT WS-MD-GOOD-CT WS-MD-OKAY-CT
105300         WS-MD-BAD-CT WS-MD-TERRIBLE-CT.
105400     PERFORM 525-DIST-ONE-LOG
105500         VARYING WS-LOG-IDX FROM 1 BY 1
105600         UNTIL WS-LOG-IDX > WS-LOG-COUNT.
105700     IF WS-MD-GREAT-CT > 0
105800         MOVE "GREAT" TO RD-COL-1
105900         MOVE WS-MD-GREAT-CT TO WS-NUM-EDIT-3
106000         MOVE WS-NUM-EDIT-3 TO RD-COL-2
106100         WRITE RPTFILE-REC FROM RPT-DETAIL-LINE.
106200     IF WS-MD-GOOD-CT > 0
106300         MOVE "GOOD" TO RD-COL-1
106400         MOVE WS-MD-GOOD-CT TO WS-NUM-EDIT-3
106500         MOVE WS-NUM-EDIT-3 TO RD-COL-2
106600         WRITE RPTFILE-REC FROM RPT-DETAIL-LINE.
106700     IF WS-MD-OKAY-CT > 0
106800         MOVE "OKAY" TO RD-COL-1
106900         MOVE WS-MD-OKAY-CT TO WS-NUM-EDIT-3
107000         MOVE WS-NUM-EDIT-3 TO RD-COL-2
107100         WRITE RPTFILE-REC FROM RPT-DETAIL-LINE.
107200     IF WS-MD-BAD-CT > 0
107300         MOVE "BAD" TO RD-COL-1
107400         MOVE WS-MD-BAD-CT TO WS-NUM-EDIT-3
107500         MOVE WS-NUM-EDIT-3 TO RD-COL-2
107600         WRITE RPTFILE-REC FROM RPT-DETAIL-LINE.
107700     IF WS-MD-TERRIBLE-CT > 0
107800         MOVE "TERRIBLE" TO RD-COL-1
107900         MOVE WS-MD-TERRIBLE-CT TO WS-NUM-EDIT-3
108000         MOVE WS-NUM-EDIT-3 TO RD-COL-2
108100         WRITE RPTFILE-REC FROM RPT-DETAIL-LINE.
108200     WRITE RPTFILE-REC FROM RPT-BLANK-LINE.
108300 520-EXIT.
108400     EXIT.
108500*
108600 525-DIST-ONE-LOG.
108700     IF WS-LOG-DATE (WS-LOG-IDX) < WS-MOOD-D-CUTOFF
108800         GO TO 525-EXIT.
108900     IF WS-LOG-MOOD (WS-LOG-IDX) = "GREAT   "
109000         ADD 1 TO WS-MD-GREAT-CT
109100     ELSE IF WS-LOG-MOOD (WS-LOG-IDX) = "GOOD    "
109200         ADD 1 TO WS-MD-GOOD-CT
109300     ELSE IF WS-LOG-MOOD (WS-LOG-IDX) = "OKAY    "
109400         ADD 1 TO WS-MD-OKAY-CT
109500     ELSE IF WS-LOG-MOOD (WS-LOG-IDX) = "BAD     "
109600         ADD 1 TO WS-MD-BAD-CT
109700     ELSE IF WS-LOG-MOOD (WS-LOG-IDX) = "TERRIBLE"
109800         ADD 1 TO WS-MD-TERRIBLE-CT.
109900 525-EXIT.
110000     EXIT.
110100*
110200 600-INSIGHTS-SECTION.
110300     MOVE "600-INSIGHTS-SECTION" TO PARA-NAME.
110400     MOVE "INSIGHTS" TO RS-TITLE.
110500     WRITE RPTFILE-REC FROM RPT-SECTION-LINE.
110600     MOVE "PRIORITY" TO RC-COL-1.
110700     MOVE "CATEGORY" TO RC-COL-2.
110800     MOVE "TITLE" TO RC-COL-3.
110900     WRITE RPTFILE-REC FROM RPT-COLHDR-LINE.
111000 605-INSIGHT-LOOP.
111100     IF NO-MORE-INSTS OR IN-USER-ID NOT = WS-LOW-USER
111200         GO TO 600-EXIT.
111300     ADD 1 TO INSIGHTS-GENERATED.
111400     MOVE IN-PRIORITY TO RD-COL-1.
111500     MOVE IN-CATEGORY TO RD-COL-2.
111600     MOVE IN-TITLE TO RD-COL-3.
111700     WRITE RPTFILE-REC FROM RPT-DETAIL-LINE.
111800     PERFORM 930-READ-INSIGHT THRU 930-EXIT.
111900     GO TO 605-INSIGHT-LOOP.
112000 600-EXIT.
112100     WRITE RPTFILE-REC FROM RPT-BLANK-LINE.
112200     EXIT.
112300*
112400 650-COUNT-PREDICTIONS.
112500     MOVE "650-COUNT-PREDICTIONS" TO PARA-NAME.
112600 655-PREDICT-LOOP.
112700     IF NO-MORE-PREDS OR PR-USER-ID NOT = WS-LOW-USER
112800         GO TO 650-EXIT.
112900     ADD 1 TO PREDICTIONS-WRITTEN.
113000     PERFORM 940-READ-PREDICT THRU 940-EXIT.
113100     GO TO 655-PREDICT-LOOP.
113200 650-EXIT.
113300     EXIT.
113400*
113500 730-EDIT-DATE.
113600     MOVE WS-JULCNV-DATE (1:4) TO WS-EDIT-CCYY.
113700     MOVE WS-JULCNV-DATE (5:2) TO WS-EDIT-MM.
113800     MOVE WS-JULCNV-DATE (7:2) TO WS-EDIT-DD.
113900 730-EXIT.
114000     EXIT.
114100*
114200 750-WRITE-PAGE-HEADING.
114300     MOVE "750-WRITE-PAGE-HEADING" TO PARA-NAME.
114400     MOVE WS-RUN-DATE TO WS-JULCNV-DATE.
114500     PERFORM 730-EDIT-DATE THRU 730-EXIT.
114600     MOVE WS-EDIT-DATE TO RH-RUN-DATE.
114700     WRITE RPTFILE-REC FROM RPT-PAGE-HEADING
114800         AFTER ADVANCING PAGE.
114900     WRITE RPTFILE-REC FROM RPT-BLANK-LINE.
115000 750-EXIT.
115100     EXIT.
115200*
115300 800-OPEN-FILES.
115400     MOVE "800-OPEN-FILES" TO PARA-NAME.
115500     OPEN INPUT CYCLES-FILE, DAILYLOG-FILE, SYMPTOMS-FILE,
115600         STATSOUT-FILE, INSIGHTS-FILE, PREDOUT-FILE.
115700     OPEN OUTPUT RPTFILE, SYSOUT.
115800 800-EXIT.
115900     EXIT.
116000*
116100 850-CLOSE-FILES.
116200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
116300     CLOSE CYCLES-FILE, DAILYLOG-FILE, SYMPTOMS-FILE,
116400         STATSOUT-FILE, INSIGHTS-FILE, PREDOUT-FILE,
116500         RPTFILE, SYSOUT.
116600 850-EXIT.
116700     EXIT.
116800*
116900 900-READ-CYCLES.
117000     READ CYCLES-FILE INTO CYCLE-RECORD
117100         AT END SET NO-MORE-CYCLES TO TRUE
117200         GO TO 900-EXIT
117300     END-READ.
117400 900-EXIT.
117500     EXIT.
117600*
117700 900-READ-SYMPTOMS.
117800     READ SYMPTOMS-FILE INTO SYMPTOM-RECORD
117900         AT END SET NO-MORE-SYMS TO TRUE
118000         GO TO 900-EXIT
118100     END-READ.
118200 900-EXIT.
118300     EXIT.
118400*
118500 910-READ-DAILYLOG.
118600     READ DAILYLOG-FILE INTO DAILY-LOG-RECORD
118700         AT END SET NO-MORE-LOGS TO TRUE
118800         GO TO 910-EXIT
118900     END-READ.
119000 910-EXIT.
119100     EXIT.
119200*
119300 920-READ-STATS.
119400     READ STATSOUT-FILE INTO STATISTICS-RECORD
119500         AT END SET NO-MORE-STATS TO TRUE
119600         GO TO 920-EXIT
119700     END-READ.
119800 920-EXIT.
119900     EXIT.
120000*
120100 930-READ-INSIGHT.
120200     READ INSIGHTS-FILE INTO INSIGHT-RECORD
120300         AT END SET NO-MORE-INSTS TO TRUE
120400         GO TO 930-EXIT
120500     END-READ.
120600 930-EXIT.
120700     EXIT.
120800*
120900 940-READ-PREDICT.
121000     READ PREDOUT-FILE INTO PREDICTION-RECORD
121100         AT END SET NO-MORE-PREDS TO TRUE
121200         GO TO 940-EXIT
121300     END-READ.
121400 940-EXIT.
121500     EXIT.
121600*
121700 999-CLEANUP.
121800     MOVE "999-CLEANUP" TO PARA-NAME.
121900     MOVE "GRAND TOTALS" TO RS-TITLE.
122000     WRITE RPTFILE-REC FROM RPT-SECTION-LINE.
122100     MOVE "USERS PROCESSED:" TO RT-TEXT.
122200     MOVE USERS-READ TO RT-COUNT.
122300     WRITE RPTFILE-REC FROM RPT-TOTALS-LINE.
122400     MOVE "PREDICTIONS WRITTEN:" TO RT-TEXT.
122500     MOVE PREDICTIONS-WRITTEN TO RT-COUNT.
122600     WRITE RPTFILE-REC FROM RPT-TOTALS-LINE.
122700     MOVE "INSIGHTS GENERATED:" TO RT-TEXT.
122800     MOVE INSIGHTS-GENERATED TO RT-COUNT.
122900     WRITE RPTFILE-REC FROM RPT-TOTALS-LINE.
123000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
123100     DISPLAY "******** NORMAL END OF JOB CYCRPT ********".
123200 999-EXIT.
123300     EXIT.
123400*
123500 1000-ABEND-RTN.
123600     WRITE SYSOUT-REC FROM ABEND-REC.
123700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
123800     DISPLAY "*** ABNORMAL END OF JOB - CYCRPT ***"
123900         UPON CONSOLE.
124000     MOVE 16 TO RETURN-CODE.
124100     GOBACK.
