000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CYCSTAT.
000300 AUTHOR. RUTH T. WALLACH.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/22/95.
000600 DATE-COMPILED. 07/22/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900****************************************************************
001000*REMARKS.
001100*
001200*         THIS PROGRAM COMPUTES THE AGGREGATE CYCLE-LENGTH AND
001300*         PERIOD-LENGTH STATISTICS BEHIND EACH USER'S STATISTICS
001400*         SUMMARY REPORT, PLUS THE REGULARITY SCORE THE INSIGHT
001500*         STEP USES TO DECIDE WHETHER A USER'S CYCLES ARE
001600*         IRREGULAR.
001700*
001800*         EVERY USER ON THE CYCLES FILE GETS A STATISTICS RECORD,
001900*         EVEN A BRAND-NEW USER WITH ONE OR ZERO COMPLETE CYCLES
002000*         - THE AVERAGES SIMPLY COME OUT ZERO UNTIL SHE HAS
002100*         TRACKED
002200*         ENOUGH HISTORY.  THIS IS DIFFERENT FROM CYCPRED, WHICH
002300*         SKIPS A USER OUTRIGHT WHEN SHE DOES NOT HAVE ENOUGH
002400*         CYCLES TO PROJECT FROM.
002500*
002600****************************************************************
002700*
002800*         INPUT FILE              -   CYCLES (SORTED)
002900*
003000*         OUTPUT FILE PRODUCED    -   STATSOUT
003100*
003200*         DUMP FILE               -   SYSOUT
003300*
003400****************************************************************
003500*07/22/95  RTW  ORIGINAL
003600*03/11/97  RTW  ADDED THE PER-CYCLE PERIOD-LENGTH CALCULATION -
003700*              THE ANALYTICS PROJECT WANTED IT DERIVED FROM
003800*              END-DATE MINUS START-DATE RATHER THAN CARRIED
003900*              STRAIGHT FROM THE INPUT PERIOD-LENGTH FIELD
004000*11/12/98  JS   Y2K REVIEW - ALL DATES ON CYCLES/STATSOUT ARE
004100*              ALREADY FULL 8-DIGIT CCYYMMDD.  NO CHANGE
004200*04/09/03  DQ   TICKET CYC-1140 - REGULARITY DIVISOR CONFIRMED AT
004300*              10 PER ANALYTICS, NOT THE 7 CYCPRED USES FOR
004400*              CONFIDENCE - DO NOT "FIX" THIS TO MATCH CYCPRED
004500*08/15/04  DQ   TICKET CYC-1503 - WS-CYCLE-TABLE WIDENED FROM 100
004600*              TO 200 ENTRIES TO MATCH CYCPRED
004700****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800*
005900     SELECT CYCLES-FILE
006000     ASSIGN TO UT-S-CYCLES
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS IFCODE.
006300*
006400     SELECT STATSOUT-FILE
006500     ASSIGN TO UT-S-STATSOUT
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 130 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC  PIC X(130).
007800*
007900****** SORTED CYCLE HISTORY - ONE RECORD PER TRACKED CYCLE
008000 FD  CYCLES-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 27 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS CYCLES-FILE-REC.
008600 01  CYCLES-FILE-REC  PIC X(27).
008700*
008800****** ONE STATISTICS RECORD WRITTEN PER USER ON THE CYCLES FILE
008900 FD  STATSOUT-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 38 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS STATSOUT-FILE-REC.
009500 01  STATSOUT-FILE-REC  PIC X(38).
009600*
009700 WORKING-STORAGE SECTION.
009800*
009900 01  FILE-STATUS-CODES.
010000     05  IFCODE                  PIC X(2).
010100         88 CODE-READ     VALUE SPACES.
010200         88 NO-MORE-DATA  VALUE "10".
010300     05  OFCODE                  PIC X(2).
010400         88 CODE-WRITE    VALUE SPACES.
010500     05  FILLER                  PIC X(1).
010600*
010700 COPY CYCLREC.
010800 COPY STATREC.
010900 COPY ABENDREC.
011000*
011100 01  FLAGS-AND-SWITCHES.
011200     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
011300         88 NO-MORE-CYCLES  VALUE "N".
011400     05 END-OF-GROUP-SW          PIC X(01) VALUE "N".
011500         88 END-OF-USER-GROUP VALUE "Y".
011600     05 FILLER                   PIC X(01).
011700*
011800 01  MISC-WS-FLDS.
011900     05 WS-SAVE-USER-ID          PIC 9(6)  VALUE ZERO.
012000     05 FILLER                   PIC X(01).
012100*
012200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012300     05 USERS-READ               PIC 9(7) COMP.
012400     05 WS-CYC-COUNT             PIC S9(4) COMP.
012500     05 WS-SAMPLE-COUNT          PIC S9(4) COMP.
012600     05 WS-SUM-SAMPLES           PIC S9(8) COMP.
012700     05 WS-MIN-CYCLE-LEN         PIC S9(5) COMP.
012800     05 WS-MAX-CYCLE-LEN         PIC S9(5) COMP.
012900     05 WS-SUM-PERIOD            PIC S9(6) COMP.
013000     05 WS-PERIOD-CT             PIC S9(4) COMP.
013100     05 WS-MIN-PERIOD-LEN        PIC S9(5) COMP.
013200     05 WS-MAX-PERIOD-LEN        PIC S9(5) COMP.
013300     05 FILLER                   PIC X(01).
013400*
013500 77  WS-SMP-IDX                  PIC S9(4) COMP.
013600*
013700 01  WS-CALC-FIELDS.
013800     05 WS-MEAN-CYCLE-LEN        PIC S9(3)V9999 COMP-3.
013900     05 WS-VAR-SUM                PIC S9(9)V9999 COMP-3.
014000     05 WS-VARIANCE               PIC S9(7)V9999 COMP-3.
014100     05 WS-SAMPLE-DIFF            PIC S9(5)V9999 COMP-3.
014200     05 WS-SAMPLE-DIFF-SQ         PIC S9(9)V9999 COMP-3.
014300     05 WS-REG-CALC               PIC S9(1)V9999 COMP-3.
014400     05 FILLER                    PIC X(01).
014500*
014600 01  WS-CYCLE-TABLE.
014700     05  WS-CYC-ENTRY OCCURS 200 TIMES INDEXED BY WS-TAB-IDX.
014800         10  WS-CYC-START-DATE   PIC 9(8).
014900         10  WS-CYC-END-DATE     PIC 9(8).
015000         10  WS-CYC-JULIAN       PIC S9(8) COMP.
015100         10  WS-CYC-PERIOD-LEN   PIC S9(5) COMP.
015200     05  FILLER                  PIC X(1).
015300*
015400 01  WS-SAMPLE-TABLE.
015500     05  WS-SAMPLE OCCURS 200 TIMES PIC S9(5) COMP.
015600     05  FILLER                  PIC X(01).
015700*
015800 01  WS-CALL-AREAS.
015900     05  WS-JULCNV-DATE          PIC 9(8).
016000     05  WS-JULCNV-RESULT        PIC S9(8) COMP.
016100     05  WS-JULCNV-RESULT-X REDEFINES WS-JULCNV-RESULT
016200                                 PIC X(4).
016300     05  WS-END-JULIAN           PIC S9(8) COMP.
016400     05  WS-SQROOT-INPUT         PIC S9(7)V99 COMP-3.
016500     05  WS-SQROOT-RESULT        PIC S9(5)V9999 COMP-3.
016600     05  FILLER                  PIC X(01).
016700*
016800 PROCEDURE DIVISION.
016900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017000     PERFORM 100-MAINLINE THRU 100-EXIT
017100             UNTIL NO-MORE-CYCLES.
017200     PERFORM 999-CLEANUP THRU 999-EXIT.
017300     GOBACK.
017400*
017500 000-HOUSEKEEPING.
017600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017700     DISPLAY "******** BEGIN JOB CYCSTAT ********".
017800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
017900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018000     PERFORM 900-READ-CYCLES THRU 900-EXIT.
018100     IF NO-MORE-CYCLES
018200         MOVE "EMPTY CYCLES FILE" TO ABEND-REASON
018300         GO TO 1000-ABEND-RTN.
018400 000-EXIT.
018500     EXIT.
018600*
018700 100-MAINLINE.
018800     MOVE "100-MAINLINE" TO PARA-NAME.
018900     ADD 1 TO USERS-READ.
019000     MOVE CY-USER-ID TO WS-SAVE-USER-ID.
019100     PERFORM 200-LOAD-USER-CYCLES THRU 200-EXIT.
019200     PERFORM 300-COMPUTE-CYCLE-STATS THRU 300-EXIT.
019300     PERFORM 400-COMPUTE-PERIOD-STATS THRU 400-EXIT.
019400     PERFORM 450-COUNT-TOTALS THRU 450-EXIT.
019500     PERFORM 700-WRITE-STATSOUT THRU 700-EXIT.
019600 100-EXIT.
019700     EXIT.
019800*
019900 200-LOAD-USER-CYCLES.
020000     MOVE "200-LOAD-USER-CYCLES" TO PARA-NAME.
020100     MOVE 0 TO WS-CYC-COUNT.
020200     MOVE "N" TO END-OF-GROUP-SW.
020300 200-LOAD-LOOP.
020400     ADD 1 TO WS-CYC-COUNT.
020500     IF WS-CYC-COUNT > 200
020600         MOVE "CYCLE TABLE OVERFLOW" TO ABEND-REASON
020700         MOVE WS-SAVE-USER-ID TO ACTUAL-VAL
020800         GO TO 1000-ABEND-RTN.
020900     SET WS-TAB-IDX TO WS-CYC-COUNT.
021000     MOVE CY-START-DATE TO WS-CYC-START-DATE (WS-TAB-IDX).
021100     MOVE CY-END-DATE TO WS-CYC-END-DATE (WS-TAB-IDX).
021200     MOVE CY-START-DATE TO WS-JULCNV-DATE.
021300     CALL 'JULCNV' USING WS-JULCNV-DATE, WS-JULCNV-RESULT.
021400     MOVE WS-JULCNV-RESULT TO WS-CYC-JULIAN (WS-TAB-IDX).
021500     MOVE 0 TO WS-CYC-PERIOD-LEN (WS-TAB-IDX).
021600     IF CY-END-DATE NOT = ZERO
021700         MOVE CY-END-DATE TO WS-JULCNV-DATE
021800         CALL 'JULCNV' USING WS-JULCNV-DATE, WS-END-JULIAN
021900         COMPUTE WS-CYC-PERIOD-LEN (WS-TAB-IDX) =
022000             WS-END-JULIAN - WS-CYC-JULIAN (WS-TAB-IDX) + 1.
022100     PERFORM 900-READ-CYCLES THRU 900-EXIT.
022200     IF NO-MORE-CYCLES OR CY-USER-ID NOT = WS-SAVE-USER-ID
022300         MOVE "Y" TO END-OF-GROUP-SW
022400         GO TO 200-EXIT.
022500     GO TO 200-LOAD-LOOP.
022600 200-EXIT.
022700     EXIT.
022800*
022900 300-COMPUTE-CYCLE-STATS.
023000     MOVE "300-COMPUTE-CYCLE-STATS" TO PARA-NAME.
023100     INITIALIZE STATISTICS-RECORD.
023200     IF WS-CYC-COUNT < 2
023300         GO TO 300-EXIT.
023400     MOVE 0 TO WS-SAMPLE-COUNT.
023500     MOVE 0 TO WS-SUM-SAMPLES.
023600     MOVE 99999 TO WS-MIN-CYCLE-LEN.
023700     MOVE 0 TO WS-MAX-CYCLE-LEN.
023800     PERFORM 310-BUILD-ONE-SAMPLE THRU 310-EXIT
023900         VARYING WS-SMP-IDX FROM 1 BY 1
024000         UNTIL WS-SMP-IDX > WS-CYC-COUNT - 1.
024100     COMPUTE WS-MEAN-CYCLE-LEN ROUNDED =
024200         WS-SUM-SAMPLES / WS-SAMPLE-COUNT.
024300     COMPUTE ST-AVG-CYCLE-LEN ROUNDED = WS-MEAN-CYCLE-LEN.
024400     MOVE WS-MIN-CYCLE-LEN TO ST-MIN-CYCLE-LEN.
024500     MOVE WS-MAX-CYCLE-LEN TO ST-MAX-CYCLE-LEN.
024600     PERFORM 350-COMPUTE-REGULARITY THRU 350-EXIT.
024700 300-EXIT.
024800     EXIT.
024900*
025000 310-BUILD-ONE-SAMPLE.
025100     ADD 1 TO WS-SAMPLE-COUNT.
025200     COMPUTE WS-SAMPLE (WS-SAMPLE-COUNT) =
025300         WS-CYC-JULIAN (WS-SMP-IDX + 1)
025400         - WS-CYC-JULIAN (WS-SMP-IDX).
025500     ADD WS-SAMPLE (WS-SAMPLE-COUNT) TO WS-SUM-SAMPLES.
025600     IF WS-SAMPLE (WS-SAMPLE-COUNT) < WS-MIN-CYCLE-LEN
025700         MOVE WS-SAMPLE (WS-SAMPLE-COUNT) TO WS-MIN-CYCLE-LEN.
025800     IF WS-SAMPLE (WS-SAMPLE-COUNT) > WS-MAX-CYCLE-LEN
025900         MOVE WS-SAMPLE (WS-SAMPLE-COUNT) TO WS-MAX-CYCLE-LEN.
026000 310-EXIT.
026100     EXIT.
026200*
026300 350-COMPUTE-REGULARITY.
026400     IF WS-SAMPLE-COUNT < 2
026500         MOVE .50 TO ST-REGULARITY
026600         GO TO 350-EXIT.
026700     MOVE 0 TO WS-VAR-SUM.
026800     PERFORM 360-ACCUM-VARIANCE THRU 360-EXIT
026900         VARYING WS-SMP-IDX FROM 1 BY 1
027000         UNTIL WS-SMP-IDX > WS-SAMPLE-COUNT.
027100     COMPUTE WS-VARIANCE ROUNDED = WS-VAR-SUM / WS-SAMPLE-COUNT.
027200     COMPUTE WS-SQROOT-INPUT ROUNDED = WS-VARIANCE.
027300     CALL 'SQROOT' USING WS-SQROOT-INPUT, WS-SQROOT-RESULT.
027400     COMPUTE WS-REG-CALC = 1 - (WS-SQROOT-RESULT / 10).
027500     IF WS-REG-CALC < 0
027600         MOVE 0 TO WS-REG-CALC.
027700     COMPUTE ST-REGULARITY ROUNDED = WS-REG-CALC.
027800 350-EXIT.
027900     EXIT.
028000*
028100 360-ACCUM-VARIANCE.
028200     COMPUTE WS-SAMPLE-DIFF =
028300         WS-SAMPLE (WS-SMP-IDX) - WS-MEAN-CYCLE-LEN.
028400     COMPUTE WS-SAMPLE-DIFF-SQ = WS-SAMPLE-DIFF * WS-SAMPLE-DIFF.
028500     ADD WS-SAMPLE-DIFF-SQ TO WS-VAR-SUM.
028600 360-EXIT.
028700     EXIT.
028800*
028900 400-COMPUTE-PERIOD-STATS.
029000     MOVE "400-COMPUTE-PERIOD-STATS" TO PARA-NAME.
029100     IF WS-CYC-COUNT < 2
029200         GO TO 400-EXIT.
029300     MOVE 0 TO WS-SUM-PERIOD.
029400     MOVE 0 TO WS-PERIOD-CT.
029500     MOVE 99999 TO WS-MIN-PERIOD-LEN.
029600     MOVE 0 TO WS-MAX-PERIOD-LEN.
029700     PERFORM 410-ACCUM-PERIOD THRU 410-EXIT
029800         VARYING WS-TAB-IDX FROM 1 BY 1
029900         UNTIL WS-TAB-IDX > WS-CYC-COUNT.
030000     IF WS-PERIOD-CT = 0
030100         GO TO 400-EXIT.
030200     COMPUTE ST-AVG-PERIOD-LEN ROUNDED =
030300         WS-SUM-PERIOD / WS-PERIOD-CT.
030400     MOVE WS-MIN-PERIOD-LEN TO ST-MIN-PERIOD-LEN.
030500     MOVE WS-MAX-PERIOD-LEN TO ST-MAX-PERIOD-LEN.
030600 400-EXIT.
030700     EXIT.
030800*
030900 410-ACCUM-PERIOD.
031000     IF WS-CYC-END-DATE (WS-TAB-IDX) = ZERO
031100         GO TO 410-EXIT.
031200     ADD 1 TO WS-PERIOD-CT.
031300     ADD WS-CYC-PERIOD-LEN (WS-TAB-IDX) TO WS-SUM-PERIOD.
031400     IF WS-CYC-PERIOD-LEN (WS-TAB-IDX) < WS-MIN-PERIOD-LEN
031500         MOVE WS-CYC-PERIOD-LEN (WS-TAB-IDX)
031600             TO WS-MIN-PERIOD-LEN.
031700     IF WS-CYC-PERIOD-LEN (WS-TAB-IDX) > WS-MAX-PERIOD-LEN
031800         MOVE WS-CYC-PERIOD-LEN (WS-TAB-IDX)
031900             TO WS-MAX-PERIOD-LEN.
032000 410-EXIT.
032100     EXIT.
032200*
032300 450-COUNT-TOTALS.
032400     MOVE "450-COUNT-TOTALS" TO PARA-NAME.
032500     MOVE WS-CYC-COUNT TO ST-TOTAL-CYCLES.
032600     PERFORM 460-COUNT-COMPLETE THRU 460-EXIT
032700         VARYING WS-TAB-IDX FROM 1 BY 1
032800         UNTIL WS-TAB-IDX > WS-CYC-COUNT.
032900 450-EXIT.
033000     EXIT.
033100*
033200 460-COUNT-COMPLETE.
033300     IF WS-CYC-END-DATE (WS-TAB-IDX) NOT = ZERO
033400         ADD 1 TO ST-COMPLETE-CYCLES.
033500 460-EXIT.
033600     EXIT.
033700*
033800 700-WRITE-STATSOUT.
033900     MOVE "700-WRITE-STATSOUT" TO PARA-NAME.
034000     MOVE WS-SAVE-USER-ID TO ST-USER-ID.
034100     WRITE STATSOUT-FILE-REC FROM STATISTICS-RECORD.
034200 700-EXIT.
034300     EXIT.
034400*
034500 800-OPEN-FILES.
034600     MOVE "800-OPEN-FILES" TO PARA-NAME.
034700     OPEN INPUT CYCLES-FILE.
034800     OPEN OUTPUT STATSOUT-FILE, SYSOUT.
034900 800-EXIT.
035000     EXIT.
035100*
035200 850-CLOSE-FILES.
035300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
035400     CLOSE CYCLES-FILE, STATSOUT-FILE, SYSOUT.
035500 850-EXIT.
035600     EXIT.
035700*
035800 900-READ-CYCLES.
035900     READ CYCLES-FILE INTO CYCLE-RECORD
036000         AT END MOVE "N" TO MORE-DATA-SW
036100         GO TO 900-EXIT
036200     END-READ.
036300 900-EXIT.
036400     EXIT.
036500*
036600 999-CLEANUP.
036700     MOVE "999-CLEANUP" TO PARA-NAME.
036800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036900     DISPLAY "** USERS READ **".
037000     DISPLAY USERS-READ.
037100     DISPLAY "******** NORMAL END OF JOB CYCSTAT ********".
037200 999-EXIT.
037300     EXIT.
037400*
037500 1000-ABEND-RTN.
037600     WRITE SYSOUT-REC FROM ABEND-REC.
037700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037800     DISPLAY "*** ABNORMAL END OF JOB - CYCSTAT ***"
037900         UPON CONSOLE.
038000     MOVE 16 TO RETURN-CODE.
038100     GOBACK.
