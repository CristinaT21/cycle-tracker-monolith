000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CYCINSGT.
000300 AUTHOR. RUTH T. WALLACH.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/04/95.
000600 DATE-COMPILED. 08/04/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900****************************************************************
001000*REMARKS.
001100*
001200*         THIS PROGRAM IS THE RULE ENGINE BEHIND THE USER'S
001300*         "INSIGHTS" LIST.  IT MERGES THE STATSOUT FILE (AT MOST
001400*         ONE RECORD PER USER, PRODUCED BY CYCSTAT) AGAINST THE
001500*         DAILYLOG FILE (MANY RECORDS PER USER) ON USER-ID AND
001600*         FIRES TWO RULES PER USER:
001700*
001800*         RULE 1 - IRREGULAR CYCLES.  NEEDS A STATSOUT RECORD.
001900*         RULE 2 - NEGATIVE MOOD.  NEEDS AT LEAST ONE DAILYLOG
002000*                  RECORD, LOOKING ONLY AT HER 30 MOST RECENT.
002100*
002200*         A USER WHO ONLY LOGS DAYS AND HAS NEVER TRACKED A
002300*         CYCLE HAS NO STATSOUT RECORD - RULE 1 IS SIMPLY SKIPPED
002400*         FOR HER, RULE 2 STILL RUNS.
002500*
002600****************************************************************
002700*
002800*         INPUT FILE              -   STATSOUT (SORTED)
002900*         INPUT FILE              -   DAILYLOG (SORTED)
003000*
003100*         OUTPUT FILE PRODUCED    -   INSIGHTS
003200*
003300*         DUMP FILE               -   SYSOUT
003400*
003500****************************************************************
003600*08/04/95  RTW  ORIGINAL
003700*11/12/98  JS   Y2K REVIEW - THE RUN-DATE STAMPED INTO DATA-UNTIL
003800*              COMES FROM ACCEPT FROM DATE (YYMMDD) - ADDED THE
003900*              CENTURY WINDOW BELOW SO 01/01/00 AND LATER WINDOW
004000*              TO 20XX INSTEAD OF 19XX.  PIVOT YEAR IS 50
004100*04/22/03  DQ   TICKET CYC-1145 - NO CHANGE, DATES HERE ARE ALL
004200*              STAMPED BY THIS PROGRAM, NOT READ FROM CYCLES
004300*09/18/02  DQ   TICKET CYC-1375 - DESCRIPTION TEXT WIDENED WHEN
004400*              INSTREC.CPY GREW - SEE THAT COPYBOOK'S LOG
004500****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600*
005700     SELECT STATSOUT-FILE
005800     ASSIGN TO UT-S-STATSOUT
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS SFCODE.
006100*
006200     SELECT DAILYLOG-FILE
006300     ASSIGN TO UT-S-DAILYLOG
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS DFCODE.
006600*
006700     SELECT INSIGHTS-FILE
006800     ASSIGN TO UT-S-INSIGHTS
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100*
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC  PIC X(130).
008100*
008200****** ZERO OR ONE STATISTICS RECORD PER USER, FROM CYCSTAT
008300 FD  STATSOUT-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 38 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS STATSOUT-FILE-REC.
008900 01  STATSOUT-FILE-REC  PIC X(38).
009000*
009100****** SORTED DAILY LOGS - MANY RECORDS PER USER
009200 FD  DAILYLOG-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 245 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS DAILYLOG-FILE-REC.
009800 01  DAILYLOG-FILE-REC  PIC X(245).
009900*
010000****** ZERO OR MORE INSIGHT RECORDS PER USER
010100 FD  INSIGHTS-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 288 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS INSIGHTS-FILE-REC.
010700 01  INSIGHTS-FILE-REC  PIC X(288).
010800*
010900 WORKING-STORAGE SECTION.
011000*
011100 01  FILE-STATUS-CODES.
011200     05  SFCODE                  PIC X(2).
011300         88 CODE-READ-STATS  VALUE SPACES.
011400         88 NO-MORE-STATS    VALUE "10".
011500     05  DFCODE                  PIC X(2).
011600         88 CODE-READ-LOGS   VALUE SPACES.
011700         88 NO-MORE-LOGS     VALUE "10".
011800     05  OFCODE                  PIC X(2).
011900         88 CODE-WRITE       VALUE SPACES.
012000     05  FILLER                  PIC X(01).
012100*
012200 COPY STATREC.
012300 COPY DLOGREC.
012400 COPY INSTREC.
012500 COPY ABENDREC.
012600*
012700 01  FLAGS-AND-SWITCHES.
012800     05 END-OF-JOB-SW            PIC X(01) VALUE "N".
012900         88 JOB-IS-DONE  VALUE "Y".
013000     05 WS-STATS-HERE-SW         PIC X(01) VALUE "N".
013100         88 WS-STATS-HERE  VALUE "Y".
013200     05 FILLER                   PIC X(01).
013300*
013400 01  MISC-WS-FLDS.
013500     05 WS-LOW-USER              PIC 9(6) VALUE ZERO.
013600     05 WS-RUN-DATE-6            PIC 9(6).
013700     05 WS-RUN-DATE-6-R REDEFINES WS-RUN-DATE-6.
013800         10 WS-RUN-YY            PIC 9(2).
013900         10 WS-RUN-MM            PIC 9(2).
014000         10 WS-RUN-DD            PIC 9(2).
014100     05 WS-RUN-DATE              PIC 9(8) VALUE ZERO.
014200     05 WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
014300         10 WS-RUN-CCYY          PIC 9(4).
014400         10 WS-RUN-MM-OUT        PIC 9(2).
014500         10 WS-RUN-DD-OUT        PIC 9(2).
014600     05 FILLER                   PIC X(01).
014700*
014800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014900     05 USERS-READ               PIC 9(7) COMP.
015000     05 INSIGHTS-WRITTEN         PIC 9(7) COMP.
015100     05 WS-LOG-COUNT             PIC S9(4) COMP.
015200     05 WS-LOG-SLOT              PIC S9(4) COMP.
015300     05 WS-BAD-COUNT             PIC S9(4) COMP.
015400     05 FILLER                   PIC X(01).
015500*
015600 77  WS-LOG-IDX                  PIC S9(4) COMP.
015700*
015800 01  WS-RECENT-LOG-TABLE.
015900     05  WS-LOG-MOOD OCCURS 30 TIMES
016000                      INDEXED BY WS-LOG-TAB-IDX  PIC X(8).
016100     05  FILLER                  PIC X(01).
016200*
016300 01  WS-EDIT-FIELDS.
016400     05  WS-MIN-EDIT              PIC ZZ9.
016500     05  WS-MAX-EDIT              PIC ZZ9.
016600     05  WS-BAD-EDIT              PIC ZZ9.
016700     05  WS-EXAM-EDIT             PIC ZZ9.
016800     05  FILLER                   PIC X(01).
016900*
017000 PROCEDURE DIVISION.
017100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017200     PERFORM 100-MAINLINE THRU 100-EXIT
017300             UNTIL JOB-IS-DONE.
017400     PERFORM 999-CLEANUP THRU 999-EXIT.
017500     GOBACK.
017600*
017700 000-HOUSEKEEPING.
017800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017900     DISPLAY "******** BEGIN JOB CYCINSGT ********".
018000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
018100     PERFORM 050-GET-RUN-DATE THRU 050-EXIT.
018200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018300     PERFORM 900-READ-STATS THRU 900-EXIT.
018400     PERFORM 910-READ-DAILYLOG THRU 910-EXIT.
018500     IF NO-MORE-STATS AND NO-MORE-LOGS
018600         MOVE "Y" TO END-OF-JOB-SW.
018700 000-EXIT.
018800     EXIT.
018900*
019000 050-GET-RUN-DATE.
019100     MOVE "050-GET-RUN-DATE" TO PARA-NAME.
019200     ACCEPT WS-RUN-DATE-6 FROM DATE.
019300     IF WS-RUN-YY < 50
019400         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
019500     ELSE
019600         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY.
019700     MOVE WS-RUN-MM TO WS-RUN-MM-OUT.
019800     MOVE WS-RUN-DD TO WS-RUN-DD-OUT.
019900 050-EXIT.
020000     EXIT.
020100*
020200 100-MAINLINE.
020300     MOVE "100-MAINLINE" TO PARA-NAME.
020400     PERFORM 150-FIND-LOW-USER THRU 150-EXIT.
020500     IF JOB-IS-DONE
020600         GO TO 100-EXIT.
020700     ADD 1 TO USERS-READ.
020800     PERFORM 200-NEW-USER THRU 200-EXIT.
020900 100-EXIT.
021000     EXIT.
021100*
021200 150-FIND-LOW-USER.
021300     IF NO-MORE-STATS AND NO-MORE-LOGS
021400         MOVE "Y" TO END-OF-JOB-SW
021500         GO TO 150-EXIT.
021600     IF NO-MORE-STATS
021700         MOVE DL-USER-ID TO WS-LOW-USER
021800         GO TO 150-EXIT.
021900     IF NO-MORE-LOGS
022000         MOVE ST-USER-ID TO WS-LOW-USER
022100         GO TO 150-EXIT.
022200     IF ST-USER-ID < DL-USER-ID
022300         MOVE ST-USER-ID TO WS-LOW-USER
022400     ELSE
022500         MOVE DL-USER-ID TO WS-LOW-USER.
022600 150-EXIT.
022700     EXIT.
022800*
022900 200-NEW-USER.
023000     MOVE "200-NEW-USER" TO PARA-NAME.
023100     MOVE "N" TO WS-STATS-HERE-SW.
023200     IF NOT NO-MORE-STATS AND ST-USER-ID = WS-LOW-USER
023300         MOVE "Y" TO WS-STATS-HERE-SW.
023400     PERFORM 250-LOAD-RECENT-LOGS THRU 250-EXIT.
023500     IF WS-STATS-HERE
023600         PERFORM 310-RULE-IRREGULAR-CYCLES THRU 310-EXIT
023700         PERFORM 900-READ-STATS THRU 900-EXIT.
023800     IF WS-LOG-COUNT > 0
023900         PERFORM 320-RULE-NEGATIVE-MOOD THRU 320-EXIT.
024000 200-EXIT.
024100     EXIT.
024200*
024300 250-LOAD-RECENT-LOGS.
024400     MOVE 0 TO WS-LOG-COUNT.
024500     MOVE 0 TO WS-LOG-SLOT.
024600 250-LOAD-LOOP.
024700     IF NO-MORE-LOGS OR DL-USER-ID NOT = WS-LOW-USER
024800         GO TO 250-EXIT.
024900     ADD 1 TO WS-LOG-SLOT.
025000     IF WS-LOG-SLOT > 30
025100         MOVE 1 TO WS-LOG-SLOT.
025200     MOVE DL-MOOD TO WS-LOG-MOOD (WS-LOG-SLOT).
025300     IF WS-LOG-COUNT < 30
025400         ADD 1 TO WS-LOG-COUNT.
025500     PERFORM 910-READ-DAILYLOG THRU 910-EXIT.
025600     GO TO 250-LOAD-LOOP.
025700 250-EXIT.
025800     EXIT.
025900*
026000 310-RULE-IRREGULAR-CYCLES.
026100     MOVE "310-RULE-IRREGULAR-CYCLES" TO PARA-NAME.
026200     IF ST-TOTAL-CYCLES < 3
026300         GO TO 310-EXIT.
026400     IF ST-REGULARITY NOT < .50
026500         GO TO 310-EXIT.
026600     MOVE ST-MIN-CYCLE-LEN TO WS-MIN-EDIT.
026700     MOVE ST-MAX-CYCLE-LEN TO WS-MAX-EDIT.
026800     INITIALIZE INSIGHT-RECORD.
026900     MOVE WS-LOW-USER TO IN-USER-ID.
027000     MOVE "CYCLE   " TO IN-CATEGORY.
027100     MOVE "MEDIUM" TO IN-PRIORITY.
027200     MOVE "IRREGULAR CYCLE PATTERN DETECTED" TO IN-TITLE.
027300     STRING "CYCLE LENGTH HAS RANGED FROM " DELIMITED BY SIZE
027400         WS-MIN-EDIT DELIMITED BY SIZE
027500         " TO " DELIMITED BY SIZE
027600         WS-MAX-EDIT DELIMITED BY SIZE
027700         " DAYS - THIS PATTERN IS NOT REGULAR."
027800             DELIMITED BY SIZE
027900         INTO IN-DESCRIPTION.
028000     MOVE WS-RUN-DATE TO IN-DATA-UNTIL.
028100     PERFORM 700-WRITE-INSIGHT THRU 700-EXIT.
028200 310-EXIT.
028300     EXIT.
028400*
028500 320-RULE-NEGATIVE-MOOD.
028600     MOVE "320-RULE-NEGATIVE-MOOD" TO PARA-NAME.
028700     MOVE 0 TO WS-BAD-COUNT.
028800     PERFORM 330-COUNT-BAD-MOOD THRU 330-EXIT
028900         VARYING WS-LOG-IDX FROM 1 BY 1
029000         UNTIL WS-LOG-IDX > WS-LOG-COUNT.
029100     IF (WS-BAD-COUNT * 2) NOT > WS-LOG-COUNT
029200         GO TO 320-EXIT.
029300     MOVE WS-BAD-COUNT TO WS-BAD-EDIT.
029400     MOVE WS-LOG-COUNT TO WS-EXAM-EDIT.
029500     INITIALIZE INSIGHT-RECORD.
029600     MOVE WS-LOW-USER TO IN-USER-ID.
029700     MOVE "MOOD    " TO IN-CATEGORY.
029800     MOVE "HIGH  " TO IN-PRIORITY.
029900     MOVE "MOOD PATTERN NEEDS ATTENTION" TO IN-TITLE.
030000     STRING WS-BAD-EDIT DELIMITED BY SIZE
030100         " OF THE LAST " DELIMITED BY SIZE
030200         WS-EXAM-EDIT DELIMITED BY SIZE
030300         " DAYS LOGGED WERE BAD OR TERRIBLE MOOD DAYS."
030400             DELIMITED BY SIZE
030500         INTO IN-DESCRIPTION.
030600     MOVE WS-RUN-DATE TO IN-DATA-UNTIL.
030700     PERFORM 700-WRITE-INSIGHT THRU 700-EXIT.
030800 320-EXIT.
030900     EXIT.
031000*
031100 330-COUNT-BAD-MOOD.
031200     IF WS-LOG-MOOD (WS-LOG-IDX) = "BAD     "
031300         OR WS-LOG-MOOD (WS-LOG-IDX) = "TERRIBLE"
031400         ADD 1 TO WS-BAD-COUNT.
031500 330-EXIT.
031600     EXIT.
031700*
031800 700-WRITE-INSIGHT.
031900     MOVE "700-WRITE-INSIGHT" TO PARA-NAME.
032000     WRITE INSIGHTS-FILE-REC FROM INSIGHT-RECORD.
032100     ADD 1 TO INSIGHTS-WRITTEN.
032200 700-EXIT.
032300     EXIT.
032400*
032500 800-OPEN-FILES.
032600     MOVE "800-OPEN-FILES" TO PARA-NAME.
032700     OPEN INPUT STATSOUT-FILE, DAILYLOG-FILE.
032800     OPEN OUTPUT INSIGHTS-FILE, SYSOUT.
032900 800-EXIT.
033000     EXIT.
033100*
033200 850-CLOSE-FILES.
033300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
033400     CLOSE STATSOUT-FILE, DAILYLOG-FILE, INSIGHTS-FILE, SYSOUT.
033500 850-EXIT.
033600     EXIT.
033700*
033800 900-READ-STATS.
033900     READ STATSOUT-FILE INTO STATISTICS-RECORD
034000         AT END SET NO-MORE-STATS TO TRUE
034100         GO TO 900-EXIT
034200     END-READ.
034300 900-EXIT.
034400     EXIT.
034500*
034600 910-READ-DAILYLOG.
034700     READ DAILYLOG-FILE INTO DAILY-LOG-RECORD
034800         AT END SET NO-MORE-LOGS TO TRUE
034900         GO TO 910-EXIT
035000     END-READ.
035100 910-EXIT.
035200     EXIT.
035300*
035400 999-CLEANUP.
035500     MOVE "999-CLEANUP" TO PARA-NAME.
035600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035700     DISPLAY "** USERS READ **".
035800     DISPLAY USERS-READ.
035900     DISPLAY "** INSIGHTS WRITTEN **".
036000     DISPLAY INSIGHTS-WRITTEN.
036100     DISPLAY "******** NORMAL END OF JOB CYCINSGT ********".
036200 999-EXIT.
036300     EXIT.
036400*
036500 1000-ABEND-RTN.
036600     WRITE SYSOUT-REC FROM ABEND-REC.
036700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036800     DISPLAY "*** ABNORMAL END OF JOB - CYCINSGT ***"
036900         UPON CONSOLE.
037000     MOVE 16 TO RETURN-CODE.
037100     GOBACK.
